000100*****************************************************************         
000110* LICENSED TO THE STATE HIGHWAY CHECKPOINT SYSTEMS GROUP                  
000120*****************************************************************         
000130 IDENTIFICATION DIVISION.                                                 
000140 PROGRAM-ID.    VEH400.                                                   
000150 AUTHOR.        L D WORTHY.                                               
000160 INSTALLATION.  HIGHWAY CHECKPOINT SYSTEMS GROUP.                         
000170 DATE-WRITTEN.  03/11/91.                                                 
000180 DATE-COMPILED.                                                           
000190 SECURITY.      NON-CONFIDENTIAL.                                         
000200*****************************************************************         
000210* PROGRAM: VEH400                                                         
000220*                                                                         
000230* FUNCTION: DRIVES THE MILEAGE AND REWARD-POINTS UPDATE OFF THE           
000240*           STAGING-TRACE FILE BUILT BY VEH300 (ALREADY IN PLATE/         
000250*           PASS-TIME ORDER).  FOR EACH PLATE, WALKS ITS STAGED           
000260*           PASSAGES IN ORDER, TESTS EACH CONSECUTIVE PAIR OF             
000270*           MARKERS FOR ROUTE CONTINUITY, ACCUMULATES MILEAGE             
000280*           ACROSS CONTINUOUS PAIRS ONLY, AND REWRITES THE                
000290*           VEHICLE MASTER RECORD WITH THE NEW LAST-MARKER,               
000300*           LAST-TIME, MILEAGE AND POINTS.                                
000310*                                                                         
000320* CHANGE LOG -                                                            
000330* 03/11/91 LDW  ORIGINAL PROGRAM (CHG 91-0114)                            
000340* 05/17/95 GKS  ADDED PATH B LOOKUP FOR THE BYPASS ROUTE, SEE             
000350*               520-PATH-INDEX (CHG 95-0410)                              
000360* 11/30/94 GKS  SPLIT THE MILEAGE ACCUMULATOR OUT TO A SIX-               
000370*               DECIMAL WORKING FIELD SO A LONG RUN OF SHORT              
000380*               HOPS ON ONE PLATE DOES NOT DRIFT FROM ROUNDING            
000390*               EVERY ADD - ROUND ONLY WHEN POSTED (CHG 94-1187)          
000400* 01/06/99 PJM  Y2K REVIEW - PASS-TIME/LAST-RECORD-TIME COMPARES          
000410*               ARE ALL ON THE TEXT YYYY-MM-DD FORM, CENTURY-SAFE         
000420*               AS IS (CHG 99-0031)                                       
000430* 08/14/02 PJM  RECOMPILED UNDER THE CONSOLIDATED COPYBOOKS AFTER         
000440*               THE FILLER TRIM (CHG 02-0847)                             
000450* 05/12/03 GKS  REVIEWED FOR THE VEHHIST EXTEND-OPEN FIX IN VEH300        
000460*               (CHG 03-0512) - VEH400 DOES NOT TOUCH VEHHIST SO          
000470*               NO CHANGE WAS NEEDED HERE, NOTED FOR THE RECORD           
000480*                                                                         
000490* RUN SEQUENCE - THIS PROGRAM RUNS AFTER VEH300 IN THE NIGHTLY            
000500* JOB STREAM.  VEH300 MUST HAVE ALREADY WRITTEN A FRESH TRCSTG            
000510* FOR TODAY OR THIS STEP HAS NOTHING TO POST.  VEH400 DOES NOT            
000520* TEST FOR AN EMPTY TRCSTG SPECIALLY - AN EMPTY FILE JUST MEANS           
000530* THE FIRST READ IN 120 HITS AT END IMMEDIATELY AND THE WHOLE             
000540* RUN FALLS THROUGH TO 800-REPORT-TOTALS WITH EVERY COUNTER ZERO          
000550*****************************************************************         
000560                                                                          
000570*****************************************************************         
000580* ENVIRONMENT DIVISION - NO PRINTER SPOOL ON THIS PROGRAM, SO             
000590* C01 IS CARRIED ONLY FOR CONSISTENCY WITH THE REST OF THE SHOP'S         
000600* PROGRAMS AND IS NEVER ACTUALLY REFERENCED BELOW                         
000610*****************************************************************         
000620 ENVIRONMENT DIVISION.                                                    
000630 CONFIGURATION SECTION.                                                   
000640 SOURCE-COMPUTER.   IBM-370.                                              
000650 OBJECT-COMPUTER.   IBM-370.                                              
000660 SPECIAL-NAMES.                                                           
000670     C01 IS TOP-OF-FORM.                                                  
000680                                                                          
000690*****************************************************************         
000700* STAGING-TRACE-FILE IS READ SEQUENTIALLY, PLATE-MAJOR/PASS-TIME-         
000710* MINOR AS SORTED BY VEH300.  VEHICLE-MASTER-FILE IS OPENED I-O           
000720* AND ACCESSED RANDOM BECAUSE EACH PLATE GROUP NEEDS ONE KEYED            
000730* READ AND, IF THE GROUP CLOSES OK, ONE REWRITE - NEVER A FULL            
000740* SEQUENTIAL PASS THE WAY VEH500 DOES IT                                  
000750*****************************************************************         
000760 INPUT-OUTPUT SECTION.                                                    
000770 FILE-CONTROL.                                                            
000780     SELECT STAGING-TRACE-FILE ASSIGN TO TRCSTG                           
000790            FILE STATUS   IS WS-TRCSTG-STATUS.                            
000800                                                                          
000810     SELECT VEHICLE-MASTER-FILE ASSIGN TO VEHMAST                         
000820            ORGANIZATION IS INDEXED                                       
000830            ACCESS MODE   IS RANDOM                                       
000840            RECORD KEY    IS VM-PLATE                                     
000850            FILE STATUS   IS WS-VEHMAST-STATUS.                           
000860                                                                          
000870 DATA DIVISION.                                                           
000880 FILE SECTION.                                                            
000890*****************************************************************         
000900* STAGING-TRACE WORK FILE - INPUT, BUILT BY VEH300, PLATE/PASS-           
000910* TIME ORDER WITH THE PER-PLATE SEQUENCE ALREADY ASSIGNED                 
000920*****************************************************************         
000930 FD  STAGING-TRACE-FILE                                                   
000940     LABEL RECORDS ARE STANDARD.                                          
000950 COPY VEHTRC REPLACING ==:TAG:== BY ==STG==.                              
000960                                                                          
000970*****************************************************************         
000980* VEHICLE MASTER - SAME COPYBOOK VEH100 LOADS AND VEH500 SCANS.           
000990* HERE IT IS OPENED I-O SO 200 CAN KEYED-READ ONE PLATE AT A              
001000* TIME AND 290 CAN REWRITE IT IN PLACE ONCE THE GROUP CLOSES              
001010*****************************************************************         
001020 FD  VEHICLE-MASTER-FILE                                                  
001030     LABEL RECORDS ARE STANDARD.                                          
001040 COPY VEHMSTR.                                                            
001050                                                                          
001060 WORKING-STORAGE SECTION.                                                 
001070*****************************************************************         
001080* STARTUP BANNER FIELDS - SAME SHAPE THE SHOP USES EVERYWHERE.            
001090* CURRENT-DATE/CURRENT-TIME ARE ACCEPTED IN 000-MAIN AND ONLY             
001100* EVER USED FOR THE OPERATOR-CONSOLE START MESSAGE - THEY DO NOT          
001110* FEED ANY OF THE PASS-TIME OR LAST-RECORD-TIME COMPARISONS,              
001120* WHICH ARE ALL DRIVEN OFF THE TEXT TIMESTAMPS CARRIED IN THE             
001130* STAGING AND MASTER RECORDS INSTEAD                                      
001140*****************************************************************         
001150 01  SYSTEM-DATE-AND-TIME.                                                
001160     05  CURRENT-DATE.                                                    
001170         10  CURRENT-YEAR            PIC 9(2).                            
001180         10  CURRENT-MONTH           PIC 9(2).                            
001190         10  CURRENT-DAY             PIC 9(2).                            
001200     05  CURRENT-TIME.                                                    
001210         10  CURRENT-HOUR            PIC 9(2).                            
001220         10  CURRENT-MINUTE          PIC 9(2).                            
001230         10  CURRENT-SECOND          PIC 9(2).                            
001240         10  CURRENT-HNDSEC          PIC 9(2).                            
001250*    RAW 8-DIGIT VIEW USED WHEN THE TIME IS LOGGED, NOT EDITED            
001260     05  CURRENT-TIME-RDF REDEFINES CURRENT-TIME PIC 9(8).        GKS94113
001270     05  FILLER                     PIC X(4) VALUE SPACES.                
001280                                                                          
001290*****************************************************************         
001300* FILE STATUS BYTES - CHECKED RIGHT AFTER EACH OPEN IN 700-OPEN-          
001310* FILES.  READ/REWRITE STATUS IS NOT SEPARATELY TESTED BEYOND             
001320* THE INVALID KEY CLAUSES ALREADY ON THOSE VERBS                          
001330*****************************************************************         
001340 01  WS-FILE-STATUSES.                                                    
001350     05  WS-TRCSTG-STATUS           PIC X(2) VALUE SPACES.                
001360         88  TRCSTG-OK                       VALUE '00'.                  
001370     05  WS-VEHMAST-STATUS          PIC X(2) VALUE SPACES.                
001380         88  VEHMAST-OK                      VALUE '00'.                  
001390     05  FILLER                     PIC X(4) VALUE SPACES.                
001400                                                                          
001410*****************************************************************         
001420* PROCESSING SWITCHES - SEE THE GLOSSARY FURTHER DOWN THIS                
001430* SECTION FOR WHAT EACH ONE MEANS AND WHO SETS/TESTS IT                   
001440*****************************************************************         
001450 01  WS-SWITCHES.                                                         
001460     05  WS-STG-EOF                 PIC X    VALUE 'N'.                   
001470         88  STG-AT-EOF                      VALUE 'Y'.                   
001480     05  WS-PLATE-ACTIVE-SW         PIC X    VALUE 'N'.                   
001490         88  PLATE-GROUP-ACTIVE              VALUE 'Y'.                   
001500     05  WS-GROUP-OK-SW             PIC X    VALUE 'N'.                   
001510         88  PLATE-GROUP-OK                  VALUE 'Y'.                   
001520     05  WS-MASTER-FOUND-SW         PIC X    VALUE 'N'.                   
001530         88  MASTER-WAS-FOUND                VALUE 'Y'.                   
001540     05  WS-CONTINUOUS-SW           PIC X    VALUE 'N'.                   
001550         88  MARKERS-ARE-CONTINUOUS          VALUE 'Y'.                   
001560     05  WS-CONT-INVALID-SW         PIC X    VALUE 'N'.                   
001570         88  CONTINUITY-MARK-INVALID         VALUE 'Y'.                   
001580     05  FILLER                     PIC X(4) VALUE SPACES.                
001590                                                                          
001600*    CONTROL-TOTAL COUNTERS - CARRIED AS STANDALONE 77-LEVEL              
001610*    ITEMS, THE SHOP'S OLDER HABIT FOR A ONE-FIELD-PER-NAME               
001620*    COUNTER BLOCK THAT NEVER GROUPS OR MOVE-CORRESPONDS (SEE             
001630*    WRKSFINL SUB1/SUB2 FOR THE SAME STYLE)                               
001640 77  WS-PROCESSED-COUNT             PIC S9(7) COMP-3 VALUE 0.             
001650 77  WS-SUCCESS-COUNT               PIC S9(7) COMP-3 VALUE 0.             
001660 77  WS-FAILURE-COUNT               PIC S9(7) COMP-3 VALUE 0.             
001670 77  WS-NO-MASTER-COUNT             PIC S9(7) COMP-3 VALUE 0.             
001680                                                                          
001690*****************************************************************         
001700* CONTROL-BREAK FIELD - CURRENT PLATE GROUP                               
001710*****************************************************************         
001720 01  WS-BREAK-FIELDS.                                                     
001730     05  WS-CURRENT-PLATE           PIC X(20) VALUE SPACES.               
001740*        FIRST-10 BREAKOUT FOR THE ABEND-TRACE SNAP, NOT USED             
001750*        IN NORMAL PROCESSING                                             
001760     05  WS-CURRENT-PLATE-R                                       GKS94113
001770         REDEFINES WS-CURRENT-PLATE.                              GKS94113
001780         10  WS-CURRENT-PLATE-FIRST10 PIC X(10).                  GKS94113
001790         10  FILLER                   PIC X(10).                  GKS94113
001800     05  FILLER                     PIC X(4) VALUE SPACES.                
001810                                                                          
001820*****************************************************************         
001830* MILEAGE ACCUMULATOR FOR THE PLATE GROUP IN PROGRESS - CARRIED           
001840* AT SIX DECIMALS SO A LONG CHAIN OF ADDS DOES NOT DRIFT.  ONLY           
001850* ROUNDED TO VM-MILEAGE (THREE DECIMALS) WHEN THE GROUP CLOSES.           
001860* CHG 94-1187 CLOSEOUT NOTE, GKS - BEFORE THIS CHANGE THE                 
001870* ACCUMULATOR WAS VM-MILEAGE ITSELF, ROUNDED ON EVERY SINGLE              
001880* ADD, AND A PLATE WITH MANY SHORT HOPS IN ONE NIGHT'S RUN COULD          
001890* DRIFT A FEW METRES HIGH BY MORNING                                      
001900*****************************************************************         
001910 01  WS-MILEAGE-WORK.                                                     
001920     05  WS-GROUP-MILEAGE-ACCUM     PIC S9(7)V9(6) COMP-3                 
001930                                     VALUE 0.                             
001940     05  FILLER                     PIC X(4) VALUE SPACES.                
001950                                                                          
001960*****************************************************************         
001970* MARK-PARSE WORKING STORAGE - 500-MARK-PARSE IS A SHARED                 
001980* SUBROUTINE, THE CALLER MOVES THE 9-BYTE MARKER INTO                     
001990* WS-MP-INPUT-MARK BEFORE THE PERFORM AND READS WS-MP-VALUE AND           
002000* WS-MP-VALID-SW AFTERWARD.  BECAUSE ONLY ONE COPY OF THIS AREA           
002010* EXISTS, 510-MILEAGE-DIFF MUST FINISH READING WS-MP-VALUE FOR            
002020* THE FIRST MARKER BEFORE IT LOADS THE SECOND ONE AND PERFORMS            
002030* 500 AGAIN - THE TWO CALLS CANNOT BE INTERLEAVED                         
002040*****************************************************************         
002050 01  WS-MARK-PARSE-WORK.                                                  
002060     05  WS-MP-INPUT-MARK           PIC X(9).                             
002070     05  WS-MP-INPUT-MARK-R                                       LDW9101R
002080         REDEFINES WS-MP-INPUT-MARK.                              LDW9101R
002090         10  WS-MP-ROUTE-LETTER     PIC X.                        LDW9101R
002100         10  WS-MP-KM-PART          PIC 9(4).                     LDW9101R
002110         10  WS-MP-PLUS-SIGN        PIC X.                        LDW9101R
002120         10  WS-MP-METRE-PART       PIC 9(3).                     LDW9101R
002130     05  WS-MP-VALUE                PIC S9(5)V9(6) COMP-3                 
002140                                     VALUE 0.                             
002150     05  WS-MP-VALID-SW             PIC X    VALUE 'N'.                   
002160         88  WS-MP-VALID                     VALUE 'Y'.                   
002170     05  FILLER                     PIC X(4) VALUE SPACES.                
002180                                                                          
002190*****************************************************************         
002200* MILEAGE-DIFF WORKING STORAGE - 510-MILEAGE-DIFF EXPECTS THE TWO         
002210* MARKERS TO COMPARE IN WS-MD-MARK-1 AND WS-MD-MARK-2, AND                
002220* RETURNS THE ABSOLUTE DIFFERENCE IN WS-MD-RESULT                         
002230*****************************************************************         
002240 01  WS-MILEAGE-DIFF-WORK.                                                
002250     05  WS-MD-MARK-1               PIC X(9).                             
002260     05  WS-MD-MARK-2               PIC X(9).                             
002270     05  WS-MD-VALUE-1              PIC S9(5)V9(6) COMP-3.                
002280     05  WS-MD-VALUE-2              PIC S9(5)V9(6) COMP-3.                
002290     05  WS-MD-RESULT               PIC S9(5)V9(6) COMP-3.                
002300     05  FILLER                     PIC X(4) VALUE SPACES.                
002310                                                                          
002320*****************************************************************         
002330* PATH-INDEX WORKING STORAGE - 520-PATH-INDEX EXPECTS THE MARKER          
002340* TO LOOK UP IN WS-PI-INPUT-MARK AND RETURNS THE POSITION IN              
002350* WS-PI-RESULT WITH WS-PI-VALID-SW SET Y/N.  SHARED BY 530, WHICH         
002360* CALLS 520 TWICE (ONCE PER MARKER) THROUGH THIS SAME AREA -              
002370* EXACTLY THE SAME ONE-COPY-ONLY DISCIPLINE AS WS-MARK-PARSE-WORK         
002380*****************************************************************         
002390 01  WS-PATH-INDEX-WORK.                                                  
002400     05  WS-PI-INPUT-MARK           PIC X(9).                             
002410     05  WS-PI-RESULT               PIC S9(5) COMP-3 VALUE 0.             
002420     05  WS-PI-VALID-SW             PIC X    VALUE 'N'.                   
002430         88  WS-PI-VALID                     VALUE 'Y'.                   
002440     05  FILLER                     PIC X(4) VALUE SPACES.                
002450                                                                          
002460*****************************************************************         
002470* IS-CONTINUOUS WORKING STORAGE - 530-IS-CONTINUOUS EXPECTS THE           
002480* NEW MARKER IN WS-CONT-NEW-MARK AND THE PRIOR ONE IN                     
002490* WS-CONT-OLD-MARK.  WS-CONT-NEW-INDEX AND WS-CONT-OLD-INDEX ARE          
002500* PURELY INTERNAL TO 530 - NO OTHER PARAGRAPH READS THEM                  
002510*****************************************************************         
002520 01  WS-CONTINUITY-WORK.                                                  
002530     05  WS-CONT-NEW-MARK           PIC X(9).                             
002540     05  WS-CONT-OLD-MARK           PIC X(9).                             
002550     05  WS-CONT-NEW-INDEX          PIC S9(5) COMP-3.                     
002560     05  WS-CONT-OLD-INDEX          PIC S9(5) COMP-3.                     
002570     05  FILLER                     PIC X(4) VALUE SPACES.                
002580                                                                          
002590*****************************************************************         
002600* ROUTE TABLES - STANDARD PATH A / PATH B MARKER LISTS.  THESE            
002610* ARE THE ONLY TWO LEGAL PATHS THROUGH THE HIGHWAY CHECKPOINT             
002620* NETWORK AS OF THIS WRITING - A MARKER THAT APPEARS ON NEITHER           
002630* TABLE FAILS 520-PATH-INDEX AND, IN TURN, FAILS 530-IS-                  
002640* CONTINUOUS FOR ANY PAIR IT PARTICIPATES IN.  SEE VEHRTE.CPY             
002650* FOR THE ACTUAL MARKER LISTS AND THE PATH-B-OFFSET CONSTANT              
002660*****************************************************************         
002670 COPY VEHRTE.                                                             
002680                                                                          
002690*****************************************************************         
002700* EDIT FIELDS FOR THE 800-REPORT-TOTALS CONSOLE LINE - ZERO-              
002710* SUPPRESSED SIX-DIGIT DISPLAY, SAME PICTURE THE OTHER FOUR               
002720* VEHnnn PROGRAMS USE FOR THEIR OWN CONTROL-TOTAL COUNTERS                
002730*****************************************************************         
002740 01  WS-EDIT-FIELDS.                                                      
002750     05  WS-PROCESSED-COUNT-ED      PIC ZZZZZ9.                           
002760     05  WS-SUCCESS-COUNT-ED        PIC ZZZZZ9.                           
002770     05  WS-FAILURE-COUNT-ED        PIC ZZZZZ9.                           
002780     05  WS-NO-MASTER-COUNT-ED      PIC ZZZZZ9.                           
002790     05  FILLER                     PIC X(4) VALUE SPACES.                
002800                                                                          
002810*****************************************************************         
002820* WORKING-STORAGE GLOSSARY, FOR MAINTENANCE PROGRAMMERS NEW TO            
002830* THE MILEAGE/POINTS UPDATE -                                             
002840*                                                                         
002850* WS-CURRENT-PLATE      PLATE OF THE STAGING GROUP NOW BEING              
002860*                       WALKED.  SET ONCE PER GROUP BY 200 AND            
002870*                       HELD THROUGH EVERY ROW UNTIL 290 CLOSES           
002880*                       THE GROUP                                         
002890* WS-GROUP-MILEAGE-ACCUM                                                  
002900*                       RUNNING KILOMETRE TOTAL FOR THE GROUP,            
002910*                       SIX DECIMALS, SEEDED FROM VM-MILEAGE AT           
002920*                       200 AND ROUNDED INTO VM-MILEAGE AT 290            
002930* WS-PLATE-ACTIVE-SW    Y WHILE A GROUP IS OPEN, TESTED BY                
002940*                       100-PROCESS-STAGING AT END OF FILE TO             
002950*                       DECIDE WHETHER ONE LAST 290 IS OWED               
002960* WS-GROUP-OK-SW        Y UNTIL SOMETHING FAILS THE GROUP (NO             
002970*                       MASTER, OR A BROKEN CONTINUITY CHAIN).            
002980*                       ONCE N, STAYS N FOR THE REST OF THE GROUP         
002990* WS-MASTER-FOUND-SW    DISTINGUISHES A NO-MASTER SKIP (290 DOES          
003000*                       NOTHING) FROM A CONTINUITY FAILURE (290           
003010*                       COUNTS A FAILURE) - BOTH LEAVE GROUP-OK           
003020*                       AT N BUT ONLY ONE OF THEM SHOULD BE               
003030*                       CHARGED AGAINST THE FAILURE TOTAL                 
003040* WS-CONTINUOUS-SW      SET BY 530 EVERY TIME IT RUNS - TESTED            
003050*                       ONLY BY 210 IMMEDIATELY AFTER THE PERFORM,        
003060*                       NEVER CARRIED ACROSS ROWS                         
003070* WS-CONT-INVALID-SW    SET WHEN 530 COULD NOT PATH-INDEX ONE OF          
003080*                       THE TWO MARKERS IT WAS GIVEN - A DIFFERENT        
003090*                       FAILURE MODE THAN "NOT CONTINUOUS", SEE           
003100*                       210-APPLY-STAGED-RECORD FOR HOW THE TWO           
003110*                       ARE TOLD APART                                    
003120*****************************************************************         
003130* PROCEDURE DIVISION NOTE, GKS 11/30/94 -                                 
003140* THE FOUR CONTROL PARAGRAPHS BELOW (700/100/800/790) ARE                 
003150* PERFORMED                                                               
003160* AS RANGES, NOT SINGLE PARAGRAPHS, SO EACH ONE CAN GO TO ITS OWN         
003170* -EXIT WITHOUT FALLING THROUGH INTO THE NEXT SECTION OF CODE.            
003180* THIS IS THE SAME SHAPE SAM3ABND USES FOR ITS CONTROL BREAK -            
003190* KEEP IT WHEN YOU ADD A FIFTH CONTROL PARAGRAPH                          
003200*****************************************************************         
003210 PROCEDURE DIVISION.                                                      
003220*****************************************************************         
003230*    STRAIGHT-LINE DRIVER - OPEN, PROCESS THE WHOLE STAGING FILE,         
003240*    REPORT, CLOSE.  NO RESTART/CHECKPOINT LOGIC - A RERUN AFTER          
003250*    AN ABEND SIMPLY REPROCESSES TRCSTG FROM THE TOP, WHICH IS            
003260*    SAFE BECAUSE 210 IS IDEMPOTENT PER MARKER PAIR                       
003270 000-MAIN.                                                                
003280     ACCEPT CURRENT-DATE FROM DATE.                                       
003290     ACCEPT CURRENT-TIME FROM TIME.                                       
003300     DISPLAY 'VEH400 STARTED - MILEAGE AND POINTS UPDATE  '               
003310             CURRENT-MONTH '/' CURRENT-DAY '/' CURRENT-YEAR.              
003320     PERFORM 700-OPEN-FILES THRU 700-EXIT.                                
003330     PERFORM 100-PROCESS-STAGING THRU 100-EXIT.                           
003340     PERFORM 800-REPORT-TOTALS THRU 800-EXIT.                             
003350     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                               
003360     GOBACK.                                                              
003370                                                                          
003380*****************************************************************         
003390* 700-OPEN-FILES - IF THE STAGING TRACE WON'T OPEN THERE IS NO            
003400* POINT EVEN TRYING THE MASTER FILE, SO A FAILED OPEN GOES                
003410* STRAIGHT TO 700-EXIT RATHER THAN FALLING THROUGH TO THE SECOND          
003420* OPEN AND DOUBLE-REPORTING THE FAILURE, GKS 11/30/94                     
003430*****************************************************************         
003440 700-OPEN-FILES.                                                          
003450     OPEN INPUT STAGING-TRACE-FILE.                                       
003460     IF NOT TRCSTG-OK                                                     
003470         DISPLAY 'VEH400E ERROR OPENING STAGING TRACE. RC:'               
003480                 WS-TRCSTG-STATUS                                         
003490         MOVE 16 TO RETURN-CODE                                           
003500         GO TO 700-EXIT                                                   
003510     END-IF.                                                              
003520     OPEN I-O VEHICLE-MASTER-FILE.                                        
003530     IF NOT VEHMAST-OK                                                    
003540         DISPLAY 'VEH400E ERROR OPENING VEHICLE MASTER. RC:'              
003550                 WS-VEHMAST-STATUS                                        
003560         MOVE 16 TO RETURN-CODE                                           
003570     END-IF.                                                              
003580 700-EXIT.                                                                
003590     EXIT.                                                                
003600                                                                          
003610*****************************************************************         
003620* 100-PROCESS-STAGING - THE STAGING FILE DRIVE LOOP.  ONE PRIMING         
003630* READ, THEN ONE PERFORM OF 130 PER STAGED ROW UNTIL EOF, THEN A          
003640* FINAL CLOSE OF WHATEVER PLATE GROUP WAS STILL OPEN WHEN THE             
003650* LAST ROW WENT BY                                                        
003660*****************************************************************         
003670 100-PROCESS-STAGING.                                                     
003680     PERFORM 120-READ-STAGING-RECORD THRU 120-EXIT.                       
003690     PERFORM 130-PROCESS-ONE-STAGED-ROW THRU 130-EXIT                     
003700             UNTIL STG-AT-EOF.                                            
003710     IF PLATE-GROUP-ACTIVE                                                
003720         PERFORM 290-CLOSE-PLATE-GROUP THRU 290-EXIT                      
003730     END-IF.                                                              
003740 100-EXIT.                                                                
003750     EXIT.                                                                
003760                                                                          
003770*****************************************************************         
003780* 120-READ-STAGING-RECORD - ONE READ, EOF SETS THE SWITCH THAT            
003790* STOPS THE PERFORM ... UNTIL IN 100-PROCESS-STAGING                      
003800*****************************************************************         
003810 120-READ-STAGING-RECORD.                                                 
003820     READ STAGING-TRACE-FILE                                              
003830         AT END MOVE 'Y' TO WS-STG-EOF                                    
003840     END-READ.                                                            
003850 120-EXIT.                                                                
003860     EXIT.                                                                
003870                                                                          
003880*****************************************************************         
003890* 130-PROCESS-ONE-STAGED-ROW - PLATE-BREAK TEST FIRST (CLOSE THE          
003900* OLD GROUP, OPEN THE NEW ONE), THEN APPLY THE ROW IF THE GROUP           
003910* IS STILL OK, THEN READ THE NEXT ROW.  PLATE-GROUP-OK GOES TO            
003920* 'N' AND STAYS THERE ONCE A GROUP HAS FAILED (NO MASTER, OR A            
003930* BROKEN CONTINUITY CHAIN), SO A FAILED GROUP'S REMAINING ROWS            
003940* ARE SILENTLY SKIPPED RATHER THAN REPOSTED                               
003950*****************************************************************         
003960 130-PROCESS-ONE-STAGED-ROW.                                              
003970*    PLATE-BREAK TEST - TRUE ON THE VERY FIRST ROW (NO GROUP              
003980*    ACTIVE YET) AND ON EVERY ROW WHERE THE PLATE CHANGES FROM            
003990*    THE ONE CURRENTLY OPEN                                               
004000     IF NOT PLATE-GROUP-ACTIVE OR STG-PLATE NOT = WS-CURRENT-PLATE        
004010         IF PLATE-GROUP-ACTIVE                                            
004020             PERFORM 290-CLOSE-PLATE-GROUP THRU 290-EXIT                  
004030         END-IF                                                           
004040         PERFORM 200-START-PLATE-GROUP THRU 200-EXIT                      
004050     END-IF.                                                              
004060*    A GROUP THAT FAILED (NO MASTER, OR CONTINUITY BROKE ON AN            
004070*    EARLIER ROW) SKIPS EVERY REMAINING ROW OF ITS OWN GROUP              
004080     IF PLATE-GROUP-OK                                                    
004090         PERFORM 210-APPLY-STAGED-RECORD THRU 210-EXIT                    
004100     END-IF.                                                              
004110     PERFORM 120-READ-STAGING-RECORD THRU 120-EXIT.                       
004120 130-EXIT.                                                                
004130     EXIT.                                                                
004140                                                                          
004150*****************************************************************         
004160* 200-START-PLATE-GROUP - KEYED READ OF THE VEHICLE MASTER FOR            
004170* THE NEW PLATE.  NO MASTER RECORD MEANS THE PLATE WAS NEVER              
004180* LOADED BY VEH100 - THE WHOLE GROUP IS COUNTED AS A NO-MASTER            
004190* SKIP AND NEVER TOUCHES 210 OR 290'S REWRITE LOGIC                       
004200*****************************************************************         
004210 200-START-PLATE-GROUP.                                                   
004220*    COUNTED AS PROCESSED REGARDLESS OF WHETHER THE MASTER TURNS          
004230*    UP - PROCESSED MEANS "A GROUP WAS STARTED FOR THIS PLATE",           
004240*    NOT "THIS PLATE WAS SUCCESSFULLY POSTED"                             
004250     ADD 1 TO WS-PROCESSED-COUNT.                                         
004260     MOVE STG-PLATE   TO WS-CURRENT-PLATE.                                
004270     MOVE 'Y'         TO WS-PLATE-ACTIVE-SW.                              
004280     MOVE 'Y'         TO WS-GROUP-OK-SW.                                  
004290     MOVE 'N'         TO WS-MASTER-FOUND-SW.                              
004300     MOVE WS-CURRENT-PLATE TO VM-PLATE.                                   
004310     READ VEHICLE-MASTER-FILE                                             
004320         INVALID KEY                                                      
004330             MOVE 'N' TO WS-GROUP-OK-SW                                   
004340             DISPLAY 'VEH400W NO MASTER RECORD FOR PLATE - '              
004350                     'GROUP SKIPPED: ' WS-CURRENT-PLATE                   
004360             ADD 1 TO WS-NO-MASTER-COUNT                                  
004370         NOT INVALID KEY                                                  
004380             MOVE 'Y' TO WS-MASTER-FOUND-SW                               
004390             MOVE VM-MILEAGE TO WS-GROUP-MILEAGE-ACCUM                    
004400     END-READ.                                                            
004410 200-EXIT.                                                                
004420     EXIT.                                                                
004430                                                                          
004440*****************************************************************         
004450* 210-APPLY-STAGED-RECORD - CHG 94-1187, LDW.  AN OUT-OF-ORDER            
004460* PASSAGE (PASS-TIME OLDER THAN THE MASTER'S LAST-RECORD-TIME) IS         
004470* A DUPLICATE FEED OR A CLOCK GLITCH AT THE CHECKPOINT CAMERA -           
004480* IT IS DROPPED WITH NO SIDE EFFECT AT ALL, SO THE GO TO SKIPS            
004490* STRAIGHT PAST THE CONTINUITY TEST AND THE LAST-RECORD UPDATE            
004500*****************************************************************         
004510 210-APPLY-STAGED-RECORD.                                                 
004520     MOVE 'N' TO WS-CONT-INVALID-SW.                                      
004530     IF VM-LAST-RECORD-TIME NOT = SPACES                                  
004540        AND STG-PASS-TIME < VM-LAST-RECORD-TIME                           
004550         GO TO 210-EXIT                                                   
004560     END-IF.                                                              
004570*    A BLANK VM-LAST-RECORD MEANS THIS IS THE PLATE'S FIRST EVER          
004580*    PASSAGE - THERE IS NOTHING TO TEST CONTINUITY AGAINST YET,           
004590*    SO THE FIRST MARKER IS ACCEPTED WITH NO MILEAGE ADDED                
004600     IF VM-LAST-RECORD NOT = SPACES                                       
004610         MOVE STG-MARK      TO WS-CONT-NEW-MARK                           
004620         MOVE VM-LAST-RECORD TO WS-CONT-OLD-MARK                          
004630         PERFORM 530-IS-CONTINUOUS THRU 530-EXIT                          
004640         IF CONTINUITY-MARK-INVALID                                       
004650*            AN UNPARSEABLE MARKER FAILS THE WHOLE GROUP - THERE          
004660*            IS NO WAY TO TELL HOW FAR THE VEHICLE ACTUALLY               
004670*            TRAVELLED PAST A MARKER THAT DOES NOT PATH-INDEX             
004680             MOVE 'N' TO WS-GROUP-OK-SW                                   
004690         ELSE                                                             
004700             IF MARKERS-ARE-CONTINUOUS                                    
004710                 MOVE STG-MARK       TO WS-MD-MARK-1                      
004720                 MOVE VM-LAST-RECORD TO WS-MD-MARK-2                      
004730                 PERFORM 510-MILEAGE-DIFF THRU 510-EXIT                   
004740                 ADD WS-MD-RESULT TO WS-GROUP-MILEAGE-ACCUM               
004750*                A GAP IN THE PATH (MARKERS NOT ADJACENT) FALLS           
004760*                THROUGH HERE WITH NO MILEAGE ADDED - NOT AN              
004770*                ERROR, THE GROUP STAYS OK AND CONTINUES                  
004780             END-IF                                                       
004790         END-IF                                                           
004800     END-IF.                                                              
004810     IF NOT CONTINUITY-MARK-INVALID                                       
004820         MOVE STG-MARK      TO VM-LAST-RECORD                             
004830         MOVE STG-PASS-TIME TO VM-LAST-RECORD-TIME                        
004840     END-IF.                                                              
004850 210-EXIT.                                                                
004860     EXIT.                                                                
004870                                                                          
004880*****************************************************************         
004890* 290-CLOSE-PLATE-GROUP - REWRITES THE MASTER FOR A GROUP THAT            
004900* STAYED OK THROUGH EVERY ROW.  A GROUP THAT NEVER FOUND A                
004910* MASTER RECORD IS NOT COUNTED HERE AT ALL (200 ALREADY BUCKETED          
004920* IT INTO WS-NO-MASTER-COUNT) - ONLY A GROUP THAT FOUND ITS               
004930* MASTER AND THEN FAILED CONTINUITY FALLS INTO THE FAILURE LEG            
004940*****************************************************************         
004950 290-CLOSE-PLATE-GROUP.                                                   
004960*    VM-POINTS IS ALWAYS RECOMPUTED IN FULL FROM THE NEW VM-              
004970*    MILEAGE AND THE UNCHANGED VM-BONUS - NEVER INCREMENTED BY            
004980*    JUST THIS GROUP'S SHARE, SO A BONUS-FACTOR CHANGE BETWEEN            
004990*    RUNS ALWAYS APPLIES TO THE WHOLE ACCUMULATED MILEAGE                 
005000     IF PLATE-GROUP-OK                                                    
005010         COMPUTE VM-MILEAGE ROUNDED = WS-GROUP-MILEAGE-ACCUM.             
005020         COMPUTE VM-POINTS ROUNDED = VM-MILEAGE * VM-BONUS.               
005030         REWRITE VEHICLE-MASTER-RECORD                                    
005040             INVALID KEY                                                  
005050                 DISPLAY 'VEH400E REWRITE FAILED FOR PLATE: '             
005060                         WS-CURRENT-PLATE                                 
005070                 ADD 1 TO WS-FAILURE-COUNT                                
005080             NOT INVALID KEY                                              
005090                 ADD 1 TO WS-SUCCESS-COUNT                                
005100         END-REWRITE                                                      
005110     ELSE                                                                 
005120         IF MASTER-WAS-FOUND                                              
005130             DISPLAY 'VEH400W INVALID MARKER - PLATE GROUP '              
005140                     'FAILED: ' WS-CURRENT-PLATE                          
005150             ADD 1 TO WS-FAILURE-COUNT                                    
005160         END-IF                                                           
005170     END-IF.                                                              
005180     MOVE 'N' TO WS-PLATE-ACTIVE-SW.                                      
005190     MOVE 0   TO WS-GROUP-MILEAGE-ACCUM.                                  
005200 290-EXIT.                                                                
005210     EXIT.                                                                
005220                                                                          
005230*****************************************************************         
005240* 500-MARK-PARSE - VALIDATES WS-MP-INPUT-MARK AGAINST THE                 
005250* KDDDD+DDD FORMAT AND, IF VALID, RETURNS THE KILOMETRE VALUE             
005260* (KM-PART PLUS METRE-PART OVER 1000) IN WS-MP-VALUE.  THIS IS A          
005270* PERFORM-ONLY SUBROUTINE - THE CALLER LOADS WS-MP-INPUT-MARK             
005280* BEFORE THE PERFORM AND READS WS-MP-VALUE/WS-MP-VALID-SW AFTER,          
005290* SINCE A PERFORMED PARAGRAPH CARRIES NO FORMAL ARGUMENTS.  BOTH          
005300* 510 AND 530 (INDIRECTLY, VIA 520) CALL IN HERE, SO A CHANGE TO          
005310* THE KDDDD+DDD FORMAT ONLY HAS TO BE MADE ONCE                           
005320*****************************************************************         
005330 500-MARK-PARSE.                                                          
005340     MOVE 'Y' TO WS-MP-VALID-SW.                                          
005350*    ALL FOUR PIECES OF THE Kdddd+ddd SHAPE ARE TESTED TOGETHER -         
005360*    A MARKER FAILING ANY ONE OF THEM IS TREATED THE SAME AS A            
005370*    MARKER FAILING ALL FOUR, SINCE ONLY A CLEAN VALID/INVALID            
005380*    ANSWER IS RETURNED, NOT WHICH PIECE WAS WRONG                        
005390     IF WS-MP-ROUTE-LETTER NOT = 'K'                                      
005400        OR WS-MP-KM-PART NOT NUMERIC                                      
005410        OR WS-MP-PLUS-SIGN NOT = '+'                                      
005420        OR WS-MP-METRE-PART NOT NUMERIC                                   
005430         MOVE 'N' TO WS-MP-VALID-SW                                       
005440         MOVE 0   TO WS-MP-VALUE                                          
005450         GO TO 500-EXIT                                                   
005460     END-IF.                                                              
005470*    METRE-PART IS ALWAYS THREE DIGITS, SO DIVIDING BY 1000 GIVES         
005480*    KILOMETRES DIRECTLY WITHOUT A SEPARATE SCALING CONSTANT              
005490     COMPUTE WS-MP-VALUE ROUNDED =                                        
005500         WS-MP-KM-PART + (WS-MP-METRE-PART / 1000).                       
005510 500-EXIT.                                                                
005520     EXIT.                                                                
005530                                                                          
005540*****************************************************************         
005550* 510-MILEAGE-DIFF - ABSOLUTE DIFFERENCE OF THE TWO PARSED                
005560* MARKER VALUES, DIVIDED BY 1000 AGAIN (THE EXTRA DIVIDE MATCHES          
005570* THE ORIGINAL RATING FORMULA, SEE CHG 91-0114 CLOSEOUT NOTES).           
005580* CALLS 500-MARK-PARSE TWICE THROUGH THE SHARED WS-MP-INPUT-MARK          
005590* PARAMETER AREA - ONE CALL PER MARKER, RESULTS COPIED OUT TO             
005600* WS-MD-VALUE-1/2 BEFORE THE NEXT CALL OVERWRITES WS-MP-VALUE             
005610*****************************************************************         
005620 510-MILEAGE-DIFF.                                                        
005630     MOVE WS-MD-MARK-1 TO WS-MP-INPUT-MARK.                               
005640     PERFORM 500-MARK-PARSE THRU 500-EXIT.                                
005650     MOVE WS-MP-VALUE  TO WS-MD-VALUE-1.                                  
005660     MOVE WS-MD-MARK-2 TO WS-MP-INPUT-MARK.                               
005670     PERFORM 500-MARK-PARSE THRU 500-EXIT.                                
005680     MOVE WS-MP-VALUE  TO WS-MD-VALUE-2.                                  
005690     IF WS-MD-VALUE-1 >= WS-MD-VALUE-2                                    
005700         COMPUTE WS-MD-RESULT ROUNDED =                                   
005710             (WS-MD-VALUE-1 - WS-MD-VALUE-2) / 1000                       
005720     ELSE                                                                 
005730         COMPUTE WS-MD-RESULT ROUNDED =                                   
005740             (WS-MD-VALUE-2 - WS-MD-VALUE-1) / 1000                       
005750     END-IF.                                                              
005760 510-EXIT.                                                                
005770     EXIT.                                                                
005780                                                                          
005790*****************************************************************         
005800* 520-PATH-INDEX - SEARCHES PATH A FIRST, THEN PATH B (OFFSET BY          
005810* ROUTE-PATH-B-OFFSET), TAKING THE FIRST MATCH ON EITHER TABLE.           
005820* NOT FOUND ON EITHER TABLE MEANS AN INVALID MARKER, CHG 95-0410.         
005830* A FIND ON PATH A SKIPS THE PATH B SEARCH ENTIRELY VIA GO TO -           
005840* PATH B CARRIES A HANDFUL OF MARKERS THAT ALSO APPEAR ON PATH A          
005850* (THE BYPASS REJOINS THE MAIN ROUTE) AND PATH A IS ALWAYS THE            
005860* PREFERRED MATCH, GKS 05/17/95                                           
005870*****************************************************************         
005880 520-PATH-INDEX.                                                          
005890     MOVE 'N' TO WS-PI-VALID-SW.                                          
005900     MOVE 0   TO WS-PI-RESULT.                                            
005910*    SEARCH RPA-ENTRY FIRST - PATH A IS THE MAIN ROUTE AND CARRIES        
005920*    THE VAST MAJORITY OF TRAFFIC, SO CHECKING IT FIRST SAVES A           
005930*    SECOND TABLE SEARCH ON THE COMMON CASE                               
005940     SET RPA-IDX TO 1.                                                    
005950     SEARCH RPA-ENTRY                                                     
005960         AT END                                                           
005970             CONTINUE                                                     
005980         WHEN RPA-MARKER (RPA-IDX) = WS-PI-INPUT-MARK                     
005990             MOVE 'Y' TO WS-PI-VALID-SW                                   
006000*            RESULT IS A ZERO-BASED POSITION, NOT THE ONE-BASED           
006010*            INDEX SEARCH LEAVES IN RPA-IDX, SO 530 CAN SUBTRACT          
006020*            TWO POSITIONS AND GET A CLEAN INTEGER DIFFERENCE OF 1        
006030             COMPUTE WS-PI-RESULT = RPA-IDX - 1                           
006040     END-SEARCH.                                                          
006050     IF WS-PI-VALID                                                       
006060         GO TO 520-EXIT                                                   
006070     END-IF.                                                              
006080*    NOT ON PATH A - TRY PATH B.  A PATH B HIT IS OFFSET BY               
006090*    ROUTE-PATH-B-OFFSET SO PATH B POSITIONS SORT AFTER EVERY             
006100*    PATH A POSITION AND THE TWO NUMBER LINES NEVER COLLIDE               
006110     SET RPB-IDX TO 1.                                                    
006120     SEARCH RPB-ENTRY                                                     
006130         AT END                                                           
006140             CONTINUE                                                     
006150         WHEN RPB-MARKER (RPB-IDX) = WS-PI-INPUT-MARK                     
006160             MOVE 'Y' TO WS-PI-VALID-SW                                   
006170             COMPUTE WS-PI-RESULT =                                       
006180                 RPB-IDX - 1 + ROUTE-PATH-B-OFFSET                        
006190     END-SEARCH.                                                          
006200 520-EXIT.                                                                
006210     EXIT.                                                                
006220                                                                          
006230*****************************************************************         
006240* 530-IS-CONTINUOUS - TRUE ONLY WHEN THE NEW MARKER PATH                  
006250* POSITION IS EXACTLY ONE PLACE AFTER THE PRIOR MARKER PATH.              
006260* EITHER MARKER FAILING 520-PATH-INDEX SETS CONTINUITY-MARK-              
006270* INVALID AND GOES STRAIGHT TO 530-EXIT - THERE IS NO POINT               
006280* COMPARING POSITIONS WHEN ONE OF THEM DOES NOT EXIST                     
006290*****************************************************************         
006300 530-IS-CONTINUOUS.                                                       
006310     MOVE 'N' TO WS-CONTINUOUS-SW.                                        
006320     MOVE 'N' TO WS-CONT-INVALID-SW.                                      
006330     MOVE WS-CONT-NEW-MARK TO WS-PI-INPUT-MARK.                           
006340     PERFORM 520-PATH-INDEX THRU 520-EXIT.                                
006350     IF NOT WS-PI-VALID                                                   
006360         MOVE 'Y' TO WS-CONT-INVALID-SW                                   
006370         GO TO 530-EXIT                                                   
006380     END-IF.                                                              
006390     MOVE WS-PI-RESULT TO WS-CONT-NEW-INDEX.                              
006400     MOVE WS-CONT-OLD-MARK TO WS-PI-INPUT-MARK.                           
006410     PERFORM 520-PATH-INDEX THRU 520-EXIT.                                
006420     IF NOT WS-PI-VALID                                                   
006430         MOVE 'Y' TO WS-CONT-INVALID-SW                                   
006440         GO TO 530-EXIT                                                   
006450     END-IF.                                                              
006460     MOVE WS-PI-RESULT TO WS-CONT-OLD-INDEX.                              
006470     IF WS-CONT-NEW-INDEX - WS-CONT-OLD-INDEX = 1                         
006480         MOVE 'Y' TO WS-CONTINUOUS-SW                                     
006490     END-IF.                                                              
006500 530-EXIT.                                                                
006510     EXIT.                                                                
006520                                                                          
006530*****************************************************************         
006540* 790-CLOSE-FILES - NORMAL END OF JOB CLOSE, NO ERROR TESTS -             
006550* A CLOSE FAILURE HERE MEANS THE MASTER REWRITES ALREADY                  
006560* HAPPENED, SO THERE IS NOTHING LEFT TO PROTECT BY ABENDING               
006570*****************************************************************         
006580 790-CLOSE-FILES.                                                         
006590     CLOSE STAGING-TRACE-FILE.                                            
006600     CLOSE VEHICLE-MASTER-FILE.                                           
006610 790-EXIT.                                                                
006620     EXIT.                                                                
006630                                                                          
006640*****************************************************************         
006650* 800-REPORT-TOTALS - CONTROL-TOTALS LINE FOR THE OPERATOR LOG,           
006660* SAME FOUR-COUNTER SHAPE AS VEH100/VEH200/VEH300 USE                     
006670*****************************************************************         
006680 800-REPORT-TOTALS.                                                       
006690     MOVE WS-PROCESSED-COUNT TO WS-PROCESSED-COUNT-ED.                    
006700     MOVE WS-SUCCESS-COUNT   TO WS-SUCCESS-COUNT-ED.                      
006710     MOVE WS-FAILURE-COUNT   TO WS-FAILURE-COUNT-ED.                      
006720     MOVE WS-NO-MASTER-COUNT TO WS-NO-MASTER-COUNT-ED.                    
006730     DISPLAY 'VEH400 MILEAGE AND POINTS UPDATE COMPLETE'.                 
006740     DISPLAY '   PLATES PROCESSED    : ' WS-PROCESSED-COUNT-ED.           
006750     DISPLAY '   PLATES SUCCEEDED    : ' WS-SUCCESS-COUNT-ED.             
006760     DISPLAY '   PLATES FAILED       : ' WS-FAILURE-COUNT-ED.             
006770     DISPLAY '   PLATES NO MASTER    : '                                  
006780             WS-NO-MASTER-COUNT-ED.                                       
006790 800-EXIT.                                                                
006800     EXIT.                                                                
006810                                                                          
006820*****************************************************************         
006830* MAINTENANCE NOTES, GKS 11/30/94 (UPDATED PJM 08/14/02) -                
006840*                                                                         
006850* 1. THIS PROGRAM NEVER OPENS VEHHIST.  IT ONLY TOUCHES VEHMAST           
006860*    AND TRCSTG.  IF A FUTURE CHANGE NEEDS THE HISTORY FILE HERE          
006870*    TOO, OPEN IT EXTEND LIKE VEH300 DOES - SEE CHG 03-0512.              
006880*                                                                         
006890* 2. A PLATE THAT NEVER APPEARS ON TRCSTG FOR A GIVEN NIGHT IS            
006900*    SIMPLY NOT VISITED - ITS MASTER RECORD IS LEFT ALONE.  THIS          
006910*    PROGRAM DOES NOT SWEEP THE WHOLE VEHMAST FILE, ONLY THE              
006920*    PLATES THAT SHOWED UP IN LAST NIGHT'S TRACES.                        
006930*                                                                         
006940* 3. VM-RECORD-STATUS (SEE VEHMSTR) IS NOT CHECKED ANYWHERE IN            
006950*    THIS PROGRAM.  EVERY MASTER ROW LOADED BY VEH100 IS ACTIVE           
006960*    AND STAYS THAT WAY - THERE IS NO SUSPEND FUNCTION TO SKIP            
006970*    YET.  DO NOT ADD A VM-ACTIVE TEST HERE WITHOUT A CHANGE              
006980*    REQUEST DEFINING WHAT A SUSPENDED PLATE SHOULD DO.                   
006990*****************************************************************         
