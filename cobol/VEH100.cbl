000100******************************************************************        
000110* LICENSED TO THE STATE HIGHWAY CHECKPOINT SYSTEMS GROUP                  
000120******************************************************************        
000130 IDENTIFICATION DIVISION.                                                 
000140 PROGRAM-ID.    VEH100.                                                   
000150 AUTHOR.        R T CARDONE.                                              
000160 INSTALLATION.  HIGHWAY CHECKPOINT SYSTEMS GROUP.                         
000170 DATE-WRITTEN.  02/04/91.                                                 
000180 DATE-COMPILED.                                                           
000190 SECURITY.      NON-CONFIDENTIAL.                                         
000200******************************************************************        
000210* PROGRAM: VEH100                                                         
000220*                                                                         
000230* FUNCTION: LOADS THE VEHICLE MASTER (VEHMAST) FROM THE VEHICLE-          
000240*           INFO CSV EXTRACT SUPPLIED BY VEHICLE REGISTRATION.            
000250*           ONE MASTER ROW IS INSERTED PER VALID CSV ROW, WITH            
000260*           BONUS DEFAULTED TO 1.000 AND MILEAGE/POINTS AT ZERO.          
000270*           A ROW THAT DOES NOT CARRY EXACTLY FOUR FIELDS, A ROW          
000280*           WITH A BLANK PLATE, OR A DUPLICATE PLATE, IS LOGGED           
000290*           AND SKIPPED - IT DOES NOT STOP THE RUN.                       
000300*                                                                         
000310* THIS IS THE FIRST STEP OF THE NIGHTLY JOB STREAM.  VEH200,              
000320* VEH300 AND VEH400 ALL DEPEND ON VEHMAST ALREADY BEING LOADED -          
000330* A PLATE THAT NEVER GOES THROUGH VEH100 CANNOT EVER BE POSTED            
000340* AGAINST BY VEH400 (SEE VEH400 PARAGRAPH 200-START-PLATE-GROUP,          
000350* WHICH COUNTS AN UNKNOWN PLATE AS A NO-MASTER SKIP).                     
000360*                                                                         
000370* CHANGE LOG -                                                            
000380* 02/04/91 RTC  ORIGINAL PROGRAM (CHG 91-0114)                            
000390* 09/22/88 RTC  NOTE - SEE VEHMSTR COPYBOOK, BONUS FACTOR ADDED           
000400*               THERE AHEAD OF THIS PROGRAM (CROSS-REFERENCE)             
000410* 03/15/93 LDW  DUPLICATE-PLATE WRITE NOW COUNTED SEPARATELY              
000420*               FROM EDIT-FAILURE ROWS ON THE CLOSING TOTALS              
000430*               (CHG 93-0177)                                             
000440* 06/03/97 GKS  BAD ROWS NOW ECHO THE FIRST 40 BYTES OF THE               
000450*               OFFENDING CSV RECORD TO THE JOB LOG (CHG 97-0288)         
000460* 01/06/99 PJM  Y2K REVIEW - SYSTEM-DATE-AND-TIME IS STARTUP              
000470*               BANNER ONLY, NOT STORED, NO CHANGE REQUIRED               
000480*               (CHG 99-0031)                                             
000490* 08/14/02 PJM  RECOMPILED UNDER THE CONSOLIDATED VEHMSTR COPYBOOK        
000500*               AFTER THE FILLER TRIM (CHG 02-0847)                       
000510* 05/19/03 GKS  200-EDIT-VEHICLE-ROW NOW REJECTS A BLANK PLATE            
000520*               FIELD INSTEAD OF LETTING IT THROUGH TO THE INDEX          
000530*               WRITE - AN EMPTY VM-PLATE WAS SORTING AHEAD OF            
000540*               EVERY REAL PLATE ON THE VEH500 LISTING (CHG               
000550*               03-0561)                                                  
000560******************************************************************        
000570                                                                          
000580******************************************************************        
000590* ENVIRONMENT DIVISION - C01/TOP-OF-FORM IS CARRIED FOR THE SAME          
000600* REASON EVERY PROGRAM IN THIS SYSTEM CARRIES IT: CONSISTENCY WITH        
000610* THE SHOP STANDARD.  VEH100 HAS NO PRINTER SPOOL AND NEVER               
000620* ACTUALLY REFERENCES IT                                                  
000630******************************************************************        
000640 ENVIRONMENT DIVISION.                                                    
000650 CONFIGURATION SECTION.                                                   
000660 SOURCE-COMPUTER.   IBM-370.                                              
000670 OBJECT-COMPUTER.   IBM-370.                                              
000680 SPECIAL-NAMES.                                                           
000690     C01 IS TOP-OF-FORM.                                                  
000700                                                                          
000710******************************************************************        
000720* VEHICLE-INFO-CSV IS READ ONCE, TOP TO BOTTOM, HEADER ROW SKIPPED        
000730* BY 705.  VEHMAST IS OPENED OUTPUT HERE (NOT I-O) BECAUSE THIS           
000740* PROGRAM ONLY EVER INSERTS - IT NEVER RANDOM-READS OR REWRITES           
000750* AN EXISTING MASTER ROW.  A REPEAT RUN OF THIS STEP ON A VEHMAST         
000760* THAT ALREADY HAS ROWS ON IT WILL RE-CREATE THE FILE EMPTY -             
000770* THAT IS INTENTIONAL, THIS IS A FULL-REFRESH LOAD, NOT AN                
000780* INCREMENTAL ONE (UNLIKE VEHHIST IN VEH300, WHICH IS EXTEND)             
000790******************************************************************        
000800 INPUT-OUTPUT SECTION.                                                    
000810 FILE-CONTROL.                                                            
000820     SELECT VEHICLE-INFO-CSV   ASSIGN TO VEHCSV                           
000830            ORGANIZATION IS LINE SEQUENTIAL                               
000840            FILE STATUS   IS WS-VEHCSV-STATUS.                            
000850                                                                          
000860     SELECT VEHICLE-MASTER-FILE ASSIGN TO VEHMAST                         
000870            ORGANIZATION IS INDEXED                                       
000880            ACCESS MODE   IS DYNAMIC                                      
000890            RECORD KEY    IS VM-PLATE                                     
000900            FILE STATUS   IS WS-VEHMAST-STATUS.                           
000910                                                                          
000920 DATA DIVISION.                                                           
000930 FILE SECTION.                                                            
000940******************************************************************        
000950* VEHICLE-INFO CSV EXTRACT - HEADER LINE PLUS ONE DATA LINE PER           
000960* VEHICLE, FOUR COMMA-DELIMITED FIELDS: USERNAME, PHONE-NUM,              
000970* PLATE, VEHICLE-TYPE.  100 BYTES IS GENEROUS FOR FOUR FIELDS OF          
000980* AT MOST 32 CHARACTERS EACH PLUS THREE COMMAS, BUT MATCHES THE           
000990* SHOP HABIT OF ROUNDING CSV RECORD LENGTHS TO AN EVEN 100                
001000******************************************************************        
001010 FD  VEHICLE-INFO-CSV                                                     
001020     RECORDING MODE IS F                                                  
001030     LABEL RECORDS ARE STANDARD.                                          
001040 01  VEHICLE-CSV-RECORD             PIC X(100).                           
001050*    ADDED CHG 97-0288 SO A BAD ROW CAN BE ECHOED TO THE LOG              
001060*    WITHOUT DISPLAYING THE WHOLE 100-BYTE RECORD                         
001070 01  VEHICLE-CSV-RECORD-R                                         GKS97028
001080         REDEFINES VEHICLE-CSV-RECORD.                            GKS97028
001090     05  VC-DIAG-TEXT               PIC X(40).                    GKS97028
001100     05  FILLER                     PIC X(60).                    GKS97028
001110                                                                          
001120*    THE MASTER FD ITSELF LIVES IN VEHMSTR.CPY, SHARED WITH               
001130*    VEH400 (RANDOM READ/REWRITE) AND VEH500 (SEQUENTIAL SCAN) -          
001140*    ONE COPYBOOK, THREE PROGRAMS, NO FIELD EVER GETS OUT OF STEP         
001150 FD  VEHICLE-MASTER-FILE                                                  
001160     LABEL RECORDS ARE STANDARD.                                          
001170 COPY VEHMSTR.                                                            
001180                                                                          
001190 WORKING-STORAGE SECTION.                                                 
001200******************************************************************        
001210* STARTUP BANNER FIELDS - SAME SHAPE THE SHOP USES EVERYWHERE.            
001220* CURRENT-DATE/CURRENT-TIME FEED ONLY THE OPERATOR-CONSOLE START          
001230* MESSAGE IN 000-MAIN - THEY ARE NOT STORED ON ANY MASTER ROW             
001240******************************************************************        
001250 01  SYSTEM-DATE-AND-TIME.                                                
001260     05  CURRENT-DATE.                                                    
001270         10  CURRENT-YEAR            PIC 9(2).                            
001280         10  CURRENT-MONTH           PIC 9(2).                            
001290         10  CURRENT-DAY             PIC 9(2).                            
001300     05  CURRENT-TIME.                                                    
001310         10  CURRENT-HOUR            PIC 9(2).                            
001320         10  CURRENT-MINUTE          PIC 9(2).                            
001330         10  CURRENT-SECOND          PIC 9(2).                            
001340         10  CURRENT-HNDSEC          PIC 9(2).                            
001350*    RAW 8-DIGIT VIEW USED WHEN THE TIME IS LOGGED, NOT EDITED            
001360     05  CURRENT-TIME-RDF REDEFINES CURRENT-TIME PIC 9(8).        GKS97028
001370     05  FILLER                     PIC X(4) VALUE SPACES.                
001380                                                                          
001390******************************************************************        
001400* FILE STATUS BYTES - CHECKED RIGHT AFTER EACH OPEN IN 700-OPEN-          
001410* FILES, AND AGAIN AFTER THE WRITE IN 210 SINCE A DUPLICATE-KEY           
001420* WRITE (STATUS 22) IS A NORMAL, EXPECTED OUTCOME HERE, NOT AN            
001430* ABEND CONDITION                                                         
001440******************************************************************        
001450 01  WS-FILE-STATUSES.                                                    
001460     05  WS-VEHCSV-STATUS           PIC X(2) VALUE SPACES.                
001470         88  VEHCSV-OK                       VALUE '00'.                  
001480         88  VEHCSV-EOF                      VALUE '10'.                  
001490     05  WS-VEHMAST-STATUS          PIC X(2) VALUE SPACES.                
001500         88  VEHMAST-OK                      VALUE '00'.                  
001510         88  VEHMAST-DUPLICATE               VALUE '22'.                  
001520     05  FILLER                     PIC X(4) VALUE SPACES.                
001530                                                                          
001540******************************************************************        
001550* PROCESSING SWITCHES -                                                   
001560* WS-CSV-EOF   SET BY 705 OR 100 ON A FAILED READ, TESTED BY              
001570*              000-MAIN TO STOP THE DRIVE LOOP AND BY 700-OPEN-           
001580*              FILES TO SHORT-CIRCUIT THE REST OF THE RUN IF              
001590*              EITHER FILE FAILS TO OPEN                                  
001600* WS-ROW-OK    SET Y AT THE TOP OF EVERY 200-EDIT-VEHICLE-ROW             
001610*              CALL, DRIVEN TO N BY EITHER EDIT FAILURE (WRONG            
001620*              FIELD COUNT OR BLANK PLATE).  100 TESTS THIS TO            
001630*              DECIDE WHETHER 210 EVEN RUNS FOR THE ROW                   
001640******************************************************************        
001650 01  WS-SWITCHES.                                                         
001660     05  WS-CSV-EOF                 PIC X    VALUE 'N'.                   
001670         88  CSV-AT-EOF                      VALUE 'Y'.                   
001680     05  WS-ROW-OK                  PIC X    VALUE 'Y'.                   
001690         88  ROW-IS-OK                       VALUE 'Y'.                   
001700     05  FILLER                     PIC X(4) VALUE SPACES.                
001710                                                                          
001720*    CONTROL-TOTAL COUNTERS - STANDALONE 77-LEVEL ITEMS, THE              
001730*    SHOP'S OLDER HABIT FOR A ONE-FIELD-PER-NAME COUNTER BLOCK            
001740*    THAT NEVER GROUPS OR MOVE-CORRESPONDS (SEE WRKSFINL SUB1/            
001750*    SUB2 FOR THE SAME STYLE, AND VEH400 FOR THE SAME TREATMENT)          
001760 77  WS-ROW-NUMBER                  PIC S9(7) COMP-3 VALUE 0.             
001770 77  WS-IMPORTED-COUNT              PIC S9(7) COMP-3 VALUE 0.             
001780 77  WS-SKIPPED-COUNT               PIC S9(7) COMP-3 VALUE 0.             
001790 77  WS-DUPLICATE-COUNT             PIC S9(7) COMP-3 VALUE 0.             
001800                                                                          
001810******************************************************************        
001820* UNSTRING WORK AREA - A FIFTH TARGET IS CARRIED SO A ROW WITH            
001830* FIVE OR MORE FIELDS TALLIES OVER 4 AND FAILS THE EDIT CLEANLY           
001840* INSTEAD OF SILENTLY TRUNCATING THE UNSTRING AT THE FOURTH COMMA         
001850******************************************************************        
001860 01  WS-CSV-WORK-FIELDS.                                                  
001870     05  WS-CSV-F1                  PIC X(32) VALUE SPACES.               
001880     05  WS-CSV-F2                  PIC X(32) VALUE SPACES.               
001890     05  WS-CSV-F3                  PIC X(32) VALUE SPACES.               
001900*        BREAKOUT ADDED CHG 03-0561 SO 200-EDIT-VEHICLE-ROW CAN           
001910*        TEST FOR A BLANK PLATE FIELD WITHOUT AN INSPECT - SEE            
001920*        THE PARAGRAPH BANNER BELOW FOR WHY THE CHECK MATTERS             
001930     05  WS-CSV-F3-R REDEFINES WS-CSV-F3.                         GKS03056
001940         10  WS-CSV-F3-FIRST-CHAR   PIC X.                        GKS03056
001950         10  FILLER                 PIC X(31).                    GKS03056
001960     05  WS-CSV-F4                  PIC X(32) VALUE SPACES.               
001970     05  WS-CSV-F5                  PIC X(32) VALUE SPACES.               
001980     05  WS-CSV-FIELD-COUNT         PIC S9(4) COMP VALUE 0.               
001990     05  FILLER                     PIC X(4) VALUE SPACES.                
002000                                                                          
002010******************************************************************        
002020* EDIT FIELDS FOR THE 800-REPORT-TOTALS CONSOLE LINE AND FOR THE          
002030* ROW-NUMBER CALLED OUT IN A SKIPPED-ROW WARNING MESSAGE                  
002040******************************************************************        
002050 01  WS-EDIT-FIELDS.                                                      
002060     05  WS-ROW-NUMBER-ED           PIC ZZZZZ9.                           
002070     05  WS-IMPORTED-ED             PIC ZZZZZ9.                           
002080     05  WS-SKIPPED-ED              PIC ZZZZZ9.                           
002090     05  WS-DUPLICATE-ED            PIC ZZZZZ9.                           
002100     05  FILLER                     PIC X(4) VALUE SPACES.                
002110                                                                          
002120******************************************************************        
002130* PROCEDURE DIVISION NOTE, GKS 05/19/03 -                                 
002140* THE FIVE CONTROL PARAGRAPHS PERFORMED FROM 000-MAIN ARE ALL             
002150* PERFORMED AS RANGES (PERFORM ... THRU ... -EXIT), NOT AS BARE           
002160* PARAGRAPH NAMES, SO A GO TO INSIDE ANY ONE OF THEM CAN SKIP TO          
002170* ITS OWN -EXIT WITHOUT FALLING INTO THE NEXT PARAGRAPH IN                
002180* SEQUENCE.  KEEP THIS SHAPE IF YOU ADD A SIXTH CONTROL PARAGRAPH         
002190******************************************************************        
002200 PROCEDURE DIVISION.                                                      
002210*    STRAIGHT-LINE DRIVER - OPEN, SKIP THE CSV HEADER, LOAD EVERY         
002220*    DATA ROW, REPORT, CLOSE.  NO RESTART LOGIC - A RERUN AFTER           
002230*    AN ABEND SIMPLY REPROCESSES THE WHOLE CSV FROM THE TOP               
002240 000-MAIN.                                                                
002250     ACCEPT CURRENT-DATE FROM DATE.                                       
002260     ACCEPT CURRENT-TIME FROM TIME.                                       
002270     DISPLAY 'VEH100 STARTED - VEHICLE MASTER LOAD  '                     
002280             CURRENT-MONTH '/' CURRENT-DAY '/' CURRENT-YEAR.              
002290     PERFORM 700-OPEN-FILES THRU 700-EXIT.                                
002300     PERFORM 705-SKIP-HEADER-ROW THRU 705-EXIT.                           
002310     PERFORM 100-PROCESS-CSV-ROWS THRU 100-EXIT                           
002320             UNTIL CSV-AT-EOF.                                            
002330     PERFORM 800-REPORT-TOTALS THRU 800-EXIT.                             
002340     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                               
002350     GOBACK.                                                              
002360                                                                          
002370******************************************************************        
002380* 700-OPEN-FILES - IF THE CSV EXTRACT WON'T OPEN THERE IS NOTHING         
002390* TO LOAD, SO A FAILED CSV OPEN GOES STRAIGHT TO 700-EXIT RATHER          
002400* THAN ALSO ATTEMPTING THE MASTER-FILE OPEN AND DOUBLE-REPORTING          
002410* THE FAILURE, GKS 05/19/03 (SAME PATTERN AS VEH400 700-OPEN-             
002420* FILES).  WS-CSV-EOF IS FORCED ON EITHER FAILURE SO 000-MAIN'S           
002430* DRIVE LOOP FALLS THROUGH IMMEDIATELY INSTEAD OF READING A FILE          
002440* THAT NEVER OPENED                                                       
002450******************************************************************        
002460 700-OPEN-FILES.                                                          
002470     OPEN INPUT  VEHICLE-INFO-CSV.                                        
002480     IF NOT VEHCSV-OK                                                     
002490         DISPLAY 'VEH100E ERROR OPENING VEHICLE-INFO CSV. RC:'            
002500                 WS-VEHCSV-STATUS                                         
002510         MOVE 16 TO RETURN-CODE                                           
002520         MOVE 'Y' TO WS-CSV-EOF                                           
002530         GO TO 700-EXIT                                                   
002540     END-IF.                                                              
002550     OPEN OUTPUT VEHICLE-MASTER-FILE.                                     
002560     IF NOT VEHMAST-OK                                                    
002570         DISPLAY 'VEH100E ERROR OPENING VEHICLE MASTER. RC:'              
002580                 WS-VEHMAST-STATUS                                        
002590         MOVE 16 TO RETURN-CODE                                           
002600         MOVE 'Y' TO WS-CSV-EOF                                           
002610     END-IF.                                                              
002620 700-EXIT.                                                                
002630     EXIT.                                                                
002640                                                                          
002650******************************************************************        
002660* 705-SKIP-HEADER-ROW - THE CSV EXTRACT CARRIES ONE COLUMN-               
002670* HEADING LINE BEFORE THE DATA STARTS.  A CSV THAT TURNED OUT TO          
002680* BE COMPLETELY EMPTY (WS-CSV-EOF ALREADY Y FROM 700) SKIPS EVEN          
002690* THIS READ RATHER THAN DRIVING A READ PAST A FILE THAT NEVER             
002700* OPENED                                                                  
002710******************************************************************        
002720 705-SKIP-HEADER-ROW.                                                     
002730     IF NOT CSV-AT-EOF                                                    
002740         READ VEHICLE-INFO-CSV                                            
002750             AT END MOVE 'Y' TO WS-CSV-EOF                                
002760         END-READ                                                         
002770     END-IF.                                                              
002780 705-EXIT.                                                                
002790     EXIT.                                                                
002800                                                                          
002810******************************************************************        
002820* 100-PROCESS-CSV-ROWS - ONE READ PER PERFORM.  A ROW THAT FAILS          
002830* 200'S EDIT NEVER REACHES 210 - ROW-IS-OK GATES THE INSERT               
002840******************************************************************        
002850 100-PROCESS-CSV-ROWS.                                                    
002860     READ VEHICLE-INFO-CSV                                                
002870         AT END MOVE 'Y' TO WS-CSV-EOF                                    
002880     END-READ.                                                            
002890     IF NOT CSV-AT-EOF                                                    
002900         ADD 1 TO WS-ROW-NUMBER                                           
002910         PERFORM 200-EDIT-VEHICLE-ROW THRU 200-EXIT.                      
002920         IF ROW-IS-OK                                                     
002930             PERFORM 210-ADD-VEHICLE-MASTER THRU 210-EXIT                 
002940         END-IF                                                           
002950     END-IF.                                                              
002960 100-EXIT.                                                                
002970     EXIT.                                                                
002980                                                                          
002990******************************************************************        
003000* 200-EDIT-VEHICLE-ROW - TWO INDEPENDENT REJECT REASONS -                 
003010* (1) THE ROW DID NOT UNSTRING INTO EXACTLY FOUR FIELDS, OR               
003020* (2) THE PLATE FIELD (F3) IS BLANK (CHG 03-0561, GKS).  EITHER           
003030* ONE STOPS THE EDIT COLD VIA GO TO 200-EXIT SO THE SECOND TEST           
003040* NEVER RUNS AGAINST A ROW THAT ALREADY FAILED THE FIELD-COUNT            
003050* TEST - THERE IS NO POINT LOOKING AT F3 WHEN THE UNSTRING NEVER          
003060* PRODUCED A CLEAN FOUR-FIELD SPLIT IN THE FIRST PLACE                    
003070******************************************************************        
003080 200-EDIT-VEHICLE-ROW.                                                    
003090     MOVE 'Y' TO WS-ROW-OK.                                               
003100     MOVE SPACES TO WS-CSV-F1 WS-CSV-F2 WS-CSV-F3                         
003110                    WS-CSV-F4 WS-CSV-F5.                                  
003120     MOVE ZERO   TO WS-CSV-FIELD-COUNT.                                   
003130     UNSTRING VEHICLE-CSV-RECORD DELIMITED BY ','                         
003140         INTO WS-CSV-F1 WS-CSV-F2 WS-CSV-F3                               
003150              WS-CSV-F4 WS-CSV-F5                                         
003160         TALLYING IN WS-CSV-FIELD-COUNT                                   
003170     END-UNSTRING.                                                        
003180     IF WS-CSV-FIELD-COUNT NOT = 4                                        
003190         MOVE 'N' TO WS-ROW-OK                                            
003200         ADD 1 TO WS-SKIPPED-COUNT                                        
003210         MOVE WS-ROW-NUMBER TO WS-ROW-NUMBER-ED                           
003220         DISPLAY 'VEH100W ROW ' WS-ROW-NUMBER-ED                          
003230                 ' SKIPPED - EXPECTED 4 FIELDS'                           
003240         DISPLAY '         ' VC-DIAG-TEXT                                 
003250         GO TO 200-EXIT                                                   
003260     END-IF.                                                              
003270*    CHG 03-0561 - A BLANK PLATE SORTS AHEAD OF EVERY REAL PLATE          
003280*    ON THE VEHMAST INDEX AND CONFUSED THE VEH500 LISTING, WHICH          
003290*    ASSUMES A NON-BLANK VM-PLATE ON EVERY ROW IT SCANS                   
003300     IF WS-CSV-F3-FIRST-CHAR = SPACE                                      
003310         MOVE 'N' TO WS-ROW-OK                                            
003320         ADD 1 TO WS-SKIPPED-COUNT                                        
003330         MOVE WS-ROW-NUMBER TO WS-ROW-NUMBER-ED                           
003340         DISPLAY 'VEH100W ROW ' WS-ROW-NUMBER-ED                          
003350                 ' SKIPPED - BLANK PLATE FIELD'                           
003360     END-IF.                                                              
003370 200-EXIT.                                                                
003380     EXIT.                                                                
003390                                                                          
003400******************************************************************        
003410* 210-ADD-VEHICLE-MASTER - BUILDS A FRESH MASTER ROW FROM THE             
003420* EDITED CSV FIELDS.  BONUS DEFAULTS TO 1.000, MILEAGE AND POINTS         
003430* START AT ZERO, LAST-RECORD/LAST-RECORD-TIME START BLANK (SEE            
003440* VEHMSTR 88 VM-NO-LAST-RECORD) AND VM-RECORD-STATUS STARTS               
003450* ACTIVE - SEE VEHMSTR FOR WHY THAT FIELD IS CARRIED AT ALL, AND          
003460* VEH400'S MAINTENANCE NOTES FOR WHY NO PROGRAM YET CHANGES IT            
003470******************************************************************        
003480 210-ADD-VEHICLE-MASTER.                                                  
003490     MOVE SPACES     TO VEHICLE-MASTER-RECORD.                            
003500     MOVE WS-CSV-F1(1:30) TO VM-USERNAME.                                 
003510     MOVE WS-CSV-F2(1:11) TO VM-PHONE-NUM.                                
003520     MOVE WS-CSV-F3(1:20) TO VM-PLATE.                                    
003530     MOVE WS-CSV-F4(1:20) TO VM-VEHICLE-TYPE.                             
003540     MOVE 1.000      TO VM-BONUS.                                         
003550     MOVE 0          TO VM-MILEAGE.                                       
003560     MOVE 0          TO VM-POINTS.                                        
003570     MOVE SPACES     TO VM-LAST-RECORD.                                   
003580     MOVE SPACES     TO VM-LAST-RECORD-TIME.                              
003590     MOVE 'A'        TO VM-RECORD-STATUS.                                 
003600     WRITE VEHICLE-MASTER-RECORD.                                         
003610*    STATUS 22 (DUPLICATE KEY) IS A NORMAL OUTCOME, NOT AN ABEND -        
003620*    THE CSV EXTRACT IS NOT GUARANTEED UNIQUE ON PLATE, SEE CHG           
003630*    93-0177 FOR WHY IT GETS ITS OWN COUNTER                              
003640     EVALUATE WS-VEHMAST-STATUS                                           
003650         WHEN '00'                                                        
003660             ADD 1 TO WS-IMPORTED-COUNT                                   
003670         WHEN '22'                                                        
003680             ADD 1 TO WS-DUPLICATE-COUNT                                  
003690             DISPLAY 'VEH100W DUPLICATE PLATE SKIPPED: '                  
003700                     VM-PLATE                                             
003710         WHEN OTHER                                                       
003720             ADD 1 TO WS-DUPLICATE-COUNT                                  
003730             DISPLAY 'VEH100E MASTER WRITE ERROR '                        
003740                     WS-VEHMAST-STATUS ' PLATE ' VM-PLATE                 
003750     END-EVALUATE.                                                        
003760 210-EXIT.                                                                
003770     EXIT.                                                                
003780                                                                          
003790******************************************************************        
003800* 790-CLOSE-FILES - NORMAL END OF JOB CLOSE, NO ERROR TESTS - A           
003810* CLOSE FAILURE HERE MEANS EVERY ROW WAS ALREADY WRITTEN, SO              
003820* THERE IS NOTHING LEFT TO PROTECT BY ABENDING                            
003830******************************************************************        
003840 790-CLOSE-FILES.                                                         
003850     CLOSE VEHICLE-INFO-CSV.                                              
003860     CLOSE VEHICLE-MASTER-FILE.                                           
003870 790-EXIT.                                                                
003880     EXIT.                                                                
003890                                                                          
003900******************************************************************        
003910* 800-REPORT-TOTALS - CONTROL-TOTALS LINE FOR THE OPERATOR LOG,           
003920* SAME THREE/FOUR-COUNTER SHAPE VEH200/VEH300/VEH400 ALL USE              
003930******************************************************************        
003940 800-REPORT-TOTALS.                                                       
003950     MOVE WS-IMPORTED-COUNT  TO WS-IMPORTED-ED.                           
003960     MOVE WS-SKIPPED-COUNT   TO WS-SKIPPED-ED.                            
003970     MOVE WS-DUPLICATE-COUNT TO WS-DUPLICATE-ED.                          
003980     DISPLAY 'VEH100 VEHICLE MASTER LOAD COMPLETE'.                       
003990     DISPLAY '   RECORDS IMPORTED  : ' WS-IMPORTED-ED.                    
004000     DISPLAY '   ROWS SKIPPED (EDIT): ' WS-SKIPPED-ED.                    
004010     DISPLAY '   DUPLICATE / ERROR  : ' WS-DUPLICATE-ED.                  
004020 800-EXIT.                                                                
004030     EXIT.                                                                
004040                                                                          
004050******************************************************************        
004060* MAINTENANCE NOTES, GKS 05/19/03 -                                       
004070*                                                                         
004080* 1. THIS PROGRAM OPENS VEHMAST OUTPUT, NOT I-O.  IT IS A FULL            
004090*    REFRESH LOAD - IT NEVER READS AN EXISTING MASTER ROW BACK.           
004100*    IF A FUTURE CHANGE NEEDS AN INCREMENTAL (ADD-ONLY-IF-NEW)            
004110*    LOAD INSTEAD, THAT IS A DIFFERENT PROGRAM, NOT A CHANGE TO           
004120*    THIS ONE.                                                            
004130*                                                                         
004140* 2. A ROW REJECTED FOR A BLANK PLATE (CHG 03-0561) IS COUNTED            
004150*    IN WS-SKIPPED-COUNT, THE SAME BUCKET AS A WRONG-FIELD-COUNT          
004160*    ROW - THERE IS NO SEPARATE BLANK-PLATE COUNTER AND NONE IS           
004170*    PLANNED.                                                             
004180******************************************************************        
