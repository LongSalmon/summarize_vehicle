000100*****************************************************************         
000110* LICENSED TO THE STATE HIGHWAY CHECKPOINT SYSTEMS GROUP                  
000120*****************************************************************         
000130 IDENTIFICATION DIVISION.                                                 
000140 PROGRAM-ID.    VEH200.                                                   
000150 AUTHOR.        L D WORTHY.                                               
000160 INSTALLATION.  HIGHWAY CHECKPOINT SYSTEMS GROUP.                         
000170 DATE-WRITTEN.  04/02/91.                                                 
000180 DATE-COMPILED.                                                           
000190 SECURITY.      NON-CONFIDENTIAL.                                         
000200*****************************************************************         
000210* PROGRAM: VEH200                                                         
000220*                                                                         
000230* FUNCTION: READS THE RAW CHECKPOINT-TRACE CSV EXTRACT AND SORTS          
000240*           IT INTO THE FILTERED-TRACE WORK FILE (TRCFILT), ONE           
000250*           TRIPLE (PLATE/PASS-TIME/MARK) PER SORTED, DISTINCT,           
000260*           REGISTERED-PLATE PASSAGE.  RAW ROWS FOR A PLATE NOT           
000270*           ON THE VEHICLE MASTER ARE DROPPED SILENTLY, EXACT             
000280*           DUPLICATE ROWS ARE COLLAPSED, AND THE SLASH-FORMAT            
000290*           TIMESTAMP IS NORMALIZED TO YYYY-MM-DD HH:MM.                  
000300*                                                                         
000310* THIS IS THE SECOND STEP OF THE NIGHTLY JOB STREAM, RUNNING              
000320* AFTER VEH100 (VEHMAST MUST ALREADY HAVE TODAY'S PLATES ON IT -          
000330* A PLATE THAT VEH100 HAS NOT YET LOADED LOOKS "UNKNOWN" TO THIS          
000340* PROGRAM AND ITS PASSAGES ARE DROPPED) AND BEFORE VEH300, WHICH          
000350* CONSUMES TRCFILT.                                                       
000360*                                                                         
000370* CHANGE LOG -                                                            
000380* 04/02/91 LDW  ORIGINAL PROGRAM (CHG 91-0114)                            
000390* 07/19/93 LDW  DUPLICATE-ROW COLLAPSE MOVED INTO THE SORT                
000400*               OUTPUT PROCEDURE, WAS A TABLE SEARCH BEFORE AND           
000410*               COULD NOT HOLD A FULL DAY OF TRACE DATA IN                
000420*               STORAGE (CHG 93-0602)                                     
000430* 11/30/94 GKS  UNKNOWN-PLATE ROWS NOW COUNTED SEPARATELY ON THE          
000440*               CLOSING TOTALS (CHG 94-1187)                              
000450* 01/06/99 PJM  Y2K REVIEW - PASS-TIME-RAW YEAR IS FOUR DIGITS ON         
000460*               THIS EXTRACT ALREADY, NO CHANGE REQUIRED (CHG             
000470*               99-0031)                                                  
000480* 08/14/02 PJM  RECOMPILED UNDER THE CONSOLIDATED VEHMSTR/VEHTRC          
000490*               COPYBOOKS AFTER THE FILLER TRIM (CHG 02-0847)             
000500* 05/20/03 GKS  RESTRUCTURED 200/310 TO GO-TO-EXIT ON THE REJECT/         
000510*               EOF LEG INSTEAD OF NESTING THE KEEP LOGIC UNDER           
000520*               AN ELSE - NO BEHAVIOR CHANGE, MATCHES THE SHAPE           
000530*               NOW USED ACROSS THE REST OF THE SYSTEM (CHG               
000540*               03-0561)                                                  
000550*****************************************************************         
000560                                                                          
000570*****************************************************************         
000580* ENVIRONMENT DIVISION - C01/TOP-OF-FORM CARRIED FOR CONSISTENCY          
000590* WITH THE REST OF THE SHOP'S PROGRAMS, NEVER REFERENCED BELOW -          
000600* THIS PROGRAM HAS NO PRINTER OUTPUT OF ITS OWN                           
000610*****************************************************************         
000620 ENVIRONMENT DIVISION.                                                    
000630 CONFIGURATION SECTION.                                                   
000640 SOURCE-COMPUTER.   IBM-370.                                              
000650 OBJECT-COMPUTER.   IBM-370.                                              
000660 SPECIAL-NAMES.                                                           
000670     C01 IS TOP-OF-FORM.                                                  
000680                                                                          
000690*****************************************************************         
000700* TRACE-CSV AND VEHICLE-MASTER-FILE ARE BOTH INPUT ONLY - THIS            
000710* PROGRAM NEVER WRITES BACK TO VEHMAST, IT ONLY RANDOM-READS IT           
000720* TO CHECK WHETHER A RAW PLATE IS REGISTERED.  SORTWK1 IS THE             
000730* SD WORK FILE THE SORT VERB USES TO SEQUENCE THE FILTERED SET -          
000740* IT IS NEVER OPENED OR CLOSED DIRECTLY, THE SORT VERB OWNS IT            
000750*****************************************************************         
000760 INPUT-OUTPUT SECTION.                                                    
000770 FILE-CONTROL.                                                            
000780     SELECT TRACE-CSV          ASSIGN TO TRCCSV                           
000790            ORGANIZATION IS LINE SEQUENTIAL                               
000800            FILE STATUS   IS WS-TRCCSV-STATUS.                            
000810                                                                          
000820     SELECT VEHICLE-MASTER-FILE ASSIGN TO VEHMAST                         
000830            ORGANIZATION IS INDEXED                                       
000840            ACCESS MODE   IS RANDOM                                       
000850            RECORD KEY    IS VM-PLATE                                     
000860            FILE STATUS   IS WS-VEHMAST-STATUS.                           
000870                                                                          
000880     SELECT FILTERED-TRACE-FILE ASSIGN TO TRCFILT                         
000890            FILE STATUS   IS WS-TRCFILT-STATUS.                           
000900                                                                          
000910     SELECT SORT-TRACE-FILE   ASSIGN TO SORTWK1.                          
000920                                                                          
000930 DATA DIVISION.                                                           
000940 FILE SECTION.                                                            
000950*****************************************************************         
000960* RAW TRACE CSV EXTRACT - HEADER LINE PLUS ONE DATA LINE PER              
000970* CHECKPOINT PASSAGE, THREE COMMA-DELIMITED FIELDS: PLATE,                
000980* PASS-TIME-RAW (YYYY/MM/DD HH:MM), MARK (MAY BE BLANK)                   
000990*****************************************************************         
001000 FD  TRACE-CSV                                                            
001010     RECORDING MODE IS F                                                  
001020     LABEL RECORDS ARE STANDARD.                                          
001030 01  TRACE-CSV-RECORD              PIC X(100).                            
001040*    ADDED CHG 94-1187 SO AN UNKNOWN-PLATE ROW CAN BE ECHOED              
001050*    TO THE LOG WITHOUT DISPLAYING THE WHOLE RAW RECORD                   
001060 01  TRACE-CSV-RECORD-R                                           GKS94118
001070         REDEFINES TRACE-CSV-RECORD.                              GKS94118
001080     05  TC-DIAG-TEXT               PIC X(40).                    GKS94118
001090     05  FILLER                     PIC X(60).                    GKS94118
001100                                                                          
001110*    SAME MASTER COPYBOOK VEH100 LOADS AND VEH400/VEH500 USE -            
001120*    OPENED INPUT HERE, THIS PROGRAM ONLY QUERIES IT                      
001130 FD  VEHICLE-MASTER-FILE                                                  
001140     LABEL RECORDS ARE STANDARD.                                          
001150 COPY VEHMSTR.                                                            
001160                                                                          
001170 FD  FILTERED-TRACE-FILE                                                  
001180     LABEL RECORDS ARE STANDARD.                                          
001190 COPY VEHTRC REPLACING ==:TAG:== BY ==VT==.                               
001200                                                                          
001210*****************************************************************         
001220* SORT WORK FILE - KEYED ON THE SAME PLATE/PASS-TIME/MARK TRIPLE          
001230* THE FILTERED SET IS DISTINCT ON, SO A DUPLICATE ROW SORTS               
001240* ADJACENT TO ITS TWIN AND 310-RETURN-SORTED-RECORD CAN COLLAPSE          
001250* IT WITH A SIMPLE COMPARE TO THE PREVIOUS RECORD RETURNED                
001260*****************************************************************         
001270 SD  SORT-TRACE-FILE.                                                     
001280 01  SORT-TRACE-RECORD.                                                   
001290     05  ST-PLATE                   PIC X(20).                            
001300     05  ST-PASS-TIME               PIC X(16).                            
001310     05  ST-MARK                    PIC X(9).                             
001320     05  FILLER                     PIC X(5).                             
001330                                                                          
001340 WORKING-STORAGE SECTION.                                                 
001350*****************************************************************         
001360* STARTUP BANNER FIELDS - SAME SHAPE THE SHOP USES EVERYWHERE.            
001370* CURRENT-DATE/CURRENT-TIME ARE ONLY EVER USED FOR THE OPERATOR-          
001380* CONSOLE START MESSAGE IN 000-MAIN                                       
001390*****************************************************************         
001400 01  SYSTEM-DATE-AND-TIME.                                                
001410     05  CURRENT-DATE.                                                    
001420         10  CURRENT-YEAR            PIC 9(2).                            
001430         10  CURRENT-MONTH           PIC 9(2).                            
001440         10  CURRENT-DAY             PIC 9(2).                            
001450     05  CURRENT-TIME.                                                    
001460         10  CURRENT-HOUR            PIC 9(2).                            
001470         10  CURRENT-MINUTE          PIC 9(2).                            
001480         10  CURRENT-SECOND          PIC 9(2).                            
001490         10  CURRENT-HNDSEC          PIC 9(2).                            
001500*    RAW 8-DIGIT VIEW USED WHEN THE TIME IS LOGGED, NOT EDITED            
001510     05  CURRENT-TIME-RDF REDEFINES CURRENT-TIME PIC 9(8).        GKS94118
001520     05  FILLER                     PIC X(4) VALUE SPACES.                
001530                                                                          
001540*****************************************************************         
001550* FILE STATUS BYTES - CHECKED RIGHT AFTER EACH OPEN IN 700-OPEN-          
001560* FILES.  NONE OF THE THREE FILES IN THIS PROGRAM IS RANDOM               
001570* ACCESS EXCEPT VEHMAST, WHICH IS TESTED VIA INVALID KEY IN 260           
001580* RATHER THAN THROUGH WS-VEHMAST-STATUS AGAIN                             
001590*****************************************************************         
001600 01  WS-FILE-STATUSES.                                                    
001610     05  WS-TRCCSV-STATUS           PIC X(2) VALUE SPACES.                
001620         88  TRCCSV-OK                       VALUE '00'.                  
001630     05  WS-VEHMAST-STATUS          PIC X(2) VALUE SPACES.                
001640         88  VEHMAST-OK                      VALUE '00'.                  
001650     05  WS-TRCFILT-STATUS          PIC X(2) VALUE SPACES.                
001660         88  TRCFILT-OK                      VALUE '00'.                  
001670     05  FILLER                     PIC X(4) VALUE SPACES.                
001680                                                                          
001690*****************************************************************         
001700* PROCESSING SWITCHES -                                                   
001710* WS-RAW-EOF     SET BY 705/120 ON A FAILED READ OF TRACE-CSV,            
001720*                DRIVES THE SORT INPUT-PROCEDURE LOOP IN 110              
001730* WS-SORTED-EOF  SET BY 310 ON A FAILED RETURN FROM THE SORT              
001740*                WORK FILE, DRIVES THE OUTPUT-PROCEDURE LOOP              
001750*                IN 300                                                   
001760* WS-MASTER-FOUND-SW  SET BY 260, TESTED BY 200 TO DECIDE                 
001770*                     WHETHER THE RAW ROW SURVIVES INTO THE SORT          
001780*****************************************************************         
001790 01  WS-SWITCHES.                                                         
001800     05  WS-RAW-EOF                 PIC X    VALUE 'N'.                   
001810         88  RAW-AT-EOF                      VALUE 'Y'.                   
001820     05  WS-SORTED-EOF              PIC X    VALUE 'N'.                   
001830         88  SORTED-AT-EOF                   VALUE 'Y'.                   
001840     05  WS-MASTER-FOUND-SW         PIC X    VALUE 'N'.                   
001850         88  MASTER-FOUND                    VALUE 'Y'.                   
001860     05  FILLER                     PIC X(4) VALUE SPACES.                
001870                                                                          
001880*    CONTROL-TOTAL COUNTERS - STANDALONE 77-LEVEL ITEMS, THE              
001890*    SHOP'S OLDER HABIT FOR A ONE-FIELD-PER-NAME COUNTER BLOCK            
001900*    THAT NEVER GROUPS OR MOVE-CORRESPONDS (SEE WRKSFINL SUB1/            
001910*    SUB2 FOR THE SAME STYLE, AND VEH100/VEH400 FOR THE SAME              
001920*    TREATMENT)                                                           
001930 77  WS-RAW-COUNT                   PIC S9(7) COMP-3 VALUE 0.             
001940 77  WS-FILTERED-COUNT              PIC S9(7) COMP-3 VALUE 0.             
001950 77  WS-DUPLICATE-COUNT             PIC S9(7) COMP-3 VALUE 0.             
001960 77  WS-UNKNOWN-PLATE-COUNT         PIC S9(7) COMP-3 VALUE 0.             
001970                                                                          
001980*****************************************************************         
001990* RAW-ROW WORK FIELDS - REFILLED FOR EVERY RAW RECORD BY 200-             
002000* FILTER-RAW-RECORD.  A FIFTH TARGET IS NOT CARRIED HERE THE WAY          
002010* VEH100 CARRIES ONE FOR ITS FOUR-FIELD ROW - U2 DOES NOT SPEC A          
002020* FIELD-COUNT REJECT, SO A TRACE ROW WITH EXTRA COMMAS SIMPLY             
002030* LOSES THE OVERFLOW TEXT INTO WS-RAW-F4 AND IS NOT COUNTED AS            
002040* BAD.  DO NOT ADD A FIELD-COUNT EDIT HERE WITHOUT A CHANGE               
002050* REQUEST - VEH100 AND VEH200 ARE DELIBERATELY DIFFERENT ON THIS          
002060*****************************************************************         
002070 01  WS-RAW-WORK-FIELDS.                                                  
002080     05  WS-RAW-PLATE               PIC X(20) VALUE SPACES.               
002090     05  WS-RAW-PASS-TIME-RAW       PIC X(16) VALUE SPACES.               
002100*        RESERVED FOR THE DATE-RANGE EDIT REQUESTED WITH                  
002110*        CHG 94-1187 - NEVER IMPLEMENTED, KEPT FOR REFERENCE              
002120     05  WS-RAW-PT-R                                              GKS94118
002130         REDEFINES WS-RAW-PASS-TIME-RAW.                          GKS94118
002140         10  WS-RAW-PT-DATE          PIC X(10).                   GKS94118
002150         10  FILLER                  PIC X.                       GKS94118
002160         10  WS-RAW-PT-TIME          PIC X(5).                    GKS94118
002170     05  WS-RAW-MARK                PIC X(9)  VALUE SPACES.               
002180     05  WS-RAW-F4                  PIC X(9)  VALUE SPACES.               
002190     05  WS-RAW-FIELD-COUNT         PIC S9(4) COMP VALUE 0.               
002200     05  WS-NORM-PASS-TIME          PIC X(16) VALUE SPACES.               
002210     05  FILLER                     PIC X(4) VALUE SPACES.                
002220                                                                          
002230*****************************************************************         
002240* PREVIOUS SORTED RECORD - HIGH-VALUES AT START GUARANTEES THE            
002250* VERY FIRST RETURNED RECORD NEVER LOOKS LIKE A DUPLICATE OF              
002260* WHATEVER GARBAGE MIGHT OTHERWISE SIT IN THIS FIELD.  45 BYTES           
002270* MATCHES THE FULL WIDTH OF SORT-TRACE-RECORD (20+16+9) SO THE            
002280* RECORD-TO-RECORD COMPARE IN 310 IS A SINGLE ALPHANUMERIC TEST           
002290* AGAINST THE WHOLE TRIPLE, NOT THREE SEPARATE FIELD COMPARES             
002300*****************************************************************         
002310 01  WS-PREV-SORT-RECORD            PIC X(45) VALUE HIGH-VALUES.          
002320                                                                          
002330*****************************************************************         
002340* EDIT FIELDS FOR THE 800-REPORT-TOTALS CONSOLE LINE - ZERO-              
002350* SUPPRESSED SIX-DIGIT DISPLAY, SAME PICTURE VEH100/VEH300/VEH400         
002360* USE FOR THEIR OWN CONTROL-TOTAL COUNTERS                                
002370*****************************************************************         
002380 01  WS-EDIT-FIELDS.                                                      
002390     05  WS-RAW-COUNT-ED            PIC ZZZZZ9.                           
002400     05  WS-FILTERED-COUNT-ED       PIC ZZZZZ9.                           
002410     05  WS-DUPLICATE-COUNT-ED      PIC ZZZZZ9.                           
002420     05  WS-UNKNOWN-PLATE-COUNT-ED  PIC ZZZZZ9.                           
002430     05  FILLER                     PIC X(4) VALUE SPACES.                
002440                                                                          
002450*****************************************************************         
002460* PROCEDURE DIVISION NOTE, GKS 05/20/03 -                                 
002470* EVERY PARAGRAPH BELOW IS PERFORMED AS A RANGE (PERFORM ... THRU         
002480* ... -EXIT), INCLUDING THE TWO SORT PROCEDURE PARAGRAPHS (110 AND        
002490* 300) NAMED ON THE SORT VERB ITSELF - COBOL ALLOWS A THRU RANGE          
002500* THERE THE SAME AS ON ANY OTHER PERFORM.  THIS LETS A GO TO              
002510* INSIDE ANY PARAGRAPH DROP STRAIGHT TO ITS OWN -EXIT                     
002520*****************************************************************         
002530 PROCEDURE DIVISION.                                                      
002540*    STRAIGHT-LINE DRIVER - OPEN, SORT, REPORT, CLOSE.  NO                
002550*    RESTART LOGIC - A RERUN AFTER AN ABEND REPROCESSES THE               
002560*    WHOLE RAW TRACE CSV FROM THE TOP                                     
002570 000-MAIN.                                                                
002580     ACCEPT CURRENT-DATE FROM DATE.                                       
002590     ACCEPT CURRENT-TIME FROM TIME.                                       
002600     DISPLAY 'VEH200 STARTED - TRACE INGEST AND CLEANSE  '                
002610             CURRENT-MONTH '/' CURRENT-DAY '/' CURRENT-YEAR.              
002620     PERFORM 700-OPEN-FILES THRU 700-EXIT.                                
002630     PERFORM 100-SORT-RAW-RECORDS THRU 100-EXIT.                          
002640     PERFORM 800-REPORT-TOTALS THRU 800-EXIT.                             
002650     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                               
002660     GOBACK.                                                              
002670                                                                          
002680*****************************************************************         
002690* 700-OPEN-FILES - A FAILED TRACE-CSV OPEN GOES STRAIGHT TO 700-          
002700* EXIT, GKS 05/20/03, SAME REASONING AS EVERY OTHER VEHnnn 700-           
002710* OPEN-FILES: NO POINT OPENING VEHMAST OR TRCFILT IF THERE IS             
002720* NOTHING ON TRCCSV TO DRIVE THIS RUN                                     
002730*****************************************************************         
002740 700-OPEN-FILES.                                                          
002750     OPEN INPUT  TRACE-CSV.                                               
002760     IF NOT TRCCSV-OK                                                     
002770         DISPLAY 'VEH200E ERROR OPENING TRACE CSV. RC:'                   
002780                 WS-TRCCSV-STATUS                                         
002790         MOVE 16 TO RETURN-CODE                                           
002800         GO TO 700-EXIT                                                   
002810     END-IF.                                                              
002820     OPEN INPUT  VEHICLE-MASTER-FILE.                                     
002830     IF NOT VEHMAST-OK                                                    
002840         DISPLAY 'VEH200E ERROR OPENING VEHICLE MASTER. RC:'              
002850                 WS-VEHMAST-STATUS                                        
002860         MOVE 16 TO RETURN-CODE                                           
002870     END-IF.                                                              
002880     OPEN OUTPUT FILTERED-TRACE-FILE.                                     
002890     IF NOT TRCFILT-OK                                                    
002900         DISPLAY 'VEH200E ERROR OPENING FILTERED TRACE. RC:'              
002910                 WS-TRCFILT-STATUS                                        
002920         MOVE 16 TO RETURN-CODE                                           
002930     END-IF.                                                              
002940 700-EXIT.                                                                
002950     EXIT.                                                                
002960                                                                          
002970*****************************************************************         
002980* 100-SORT-RAW-RECORDS - THE SORT VERB ITSELF.  110 FEEDS RAW,            
002990* FILTERED-BY-MASTER TRIPLES INTO THE SORT VIA RELEASE, THE SORT          
003000* ORDERS THEM PLATE/PASS-TIME/MARK, AND 300 DRAINS THE ORDERED            
003010* SET VIA RETURN, COLLAPSING ADJACENT DUPLICATES ON THE WAY OUT           
003020*****************************************************************         
003030 100-SORT-RAW-RECORDS.                                                    
003040     SORT SORT-TRACE-FILE                                                 
003050         ON ASCENDING KEY ST-PLATE ST-PASS-TIME ST-MARK                   
003060         INPUT PROCEDURE  IS 110-PREPROCESS-RAW-INPUT THRU                
003070                              110-EXIT                                    
003080         OUTPUT PROCEDURE IS 300-WRITE-FILTERED-OUTPUT THRU               
003090                              300-EXIT.                                   
003100 100-EXIT.                                                                
003110     EXIT.                                                                
003120                                                                          
003130*****************************************************************         
003140* 110-PREPROCESS-RAW-INPUT - SORT INPUT PROCEDURE.  SKIPS THE CSV         
003150* HEADER LINE, THEN DRIVES 120 UNTIL THE RAW FILE IS EXHAUSTED            
003160*****************************************************************         
003170 110-PREPROCESS-RAW-INPUT.                                                
003180     PERFORM 705-SKIP-HEADER-ROW THRU 705-EXIT.                           
003190     PERFORM 120-READ-AND-RELEASE-RAW THRU 120-EXIT                       
003200             UNTIL RAW-AT-EOF.                                            
003210 110-EXIT.                                                                
003220     EXIT.                                                                
003230                                                                          
003240*****************************************************************         
003250* 705-SKIP-HEADER-ROW - ONE COLUMN-HEADING LINE PRECEDES THE              
003260* TRACE DATA, SAME CONVENTION AS THE VEHICLE-INFO CSV IN VEH100           
003270*****************************************************************         
003280 705-SKIP-HEADER-ROW.                                                     
003290     READ TRACE-CSV                                                       
003300         AT END MOVE 'Y' TO WS-RAW-EOF                                    
003310     END-READ.                                                            
003320 705-EXIT.                                                                
003330     EXIT.                                                                
003340                                                                          
003350*****************************************************************         
003360* 120-READ-AND-RELEASE-RAW - ONE READ PER PERFORM, FILTERS AND            
003370* RELEASES THE ROW TO THE SORT IF IT SURVIVES 200                         
003380*****************************************************************         
003390 120-READ-AND-RELEASE-RAW.                                                
003400     READ TRACE-CSV                                                       
003410         AT END MOVE 'Y' TO WS-RAW-EOF                                    
003420     END-READ.                                                            
003430     IF NOT RAW-AT-EOF                                                    
003440         ADD 1 TO WS-RAW-COUNT                                            
003450         PERFORM 200-FILTER-RAW-RECORD THRU 200-EXIT                      
003460     END-IF.                                                              
003470 120-EXIT.                                                                
003480     EXIT.                                                                
003490                                                                          
003500*****************************************************************         
003510* 200-FILTER-RAW-RECORD - GKS 05/20/03.  A RAW ROW WHOSE PLATE            
003520* IS NOT ON THE VEHICLE MASTER IS COUNTED AND LOGGED, THEN GO TO          
003530* 200-EXIT SKIPS THE RELEASE - THE ROW NEVER REACHES THE SORT             
003540* AND NEVER APPEARS ON TRCFILT.  U2 IN THE SPEC CALLS THIS A              
003550* SILENT DROP FROM THE FILTERED SET'S POINT OF VIEW - IT IS ONLY          
003560* "LOUD" ON THE JOB LOG, NOT ON ANY OUTPUT FILE                           
003570*****************************************************************         
003580 200-FILTER-RAW-RECORD.                                                   
003590     MOVE SPACES TO WS-RAW-PLATE WS-RAW-PASS-TIME-RAW                     
003600                    WS-RAW-MARK WS-RAW-F4.                                
003610     MOVE ZERO   TO WS-RAW-FIELD-COUNT.                                   
003620     UNSTRING TRACE-CSV-RECORD DELIMITED BY ','                           
003630         INTO WS-RAW-PLATE WS-RAW-PASS-TIME-RAW                           
003640              WS-RAW-MARK WS-RAW-F4                                       
003650         TALLYING IN WS-RAW-FIELD-COUNT                                   
003660     END-UNSTRING.                                                        
003670     PERFORM 250-NORMALIZE-PASS-TIME THRU 250-EXIT.                       
003680     PERFORM 260-LOOKUP-VEHICLE-MASTER THRU 260-EXIT.                     
003690     IF NOT MASTER-FOUND                                                  
003700         ADD 1 TO WS-UNKNOWN-PLATE-COUNT                                  
003710         DISPLAY 'VEH200W UNKNOWN PLATE DROPPED: ' WS-RAW-PLATE           
003720         GO TO 200-EXIT                                                   
003730     END-IF.                                                              
003740     MOVE WS-RAW-PLATE      TO ST-PLATE.                                  
003750     MOVE WS-NORM-PASS-TIME TO ST-PASS-TIME.                              
003760     MOVE WS-RAW-MARK       TO ST-MARK.                                   
003770     RELEASE SORT-TRACE-RECORD.                                           
003780 200-EXIT.                                                                
003790     EXIT.                                                                
003800                                                                          
003810*****************************************************************         
003820* 250-NORMALIZE-PASS-TIME - SLASH-FORMAT YYYY/MM/DD HH:MM BECOMES         
003830* DASH-FORMAT YYYY-MM-DD HH:MM.  DASH FORM IS WHAT VM-LAST-RECORD-        
003840* TIME CARRIES ON THE MASTER, SO A STRAIGHT ALPHANUMERIC COMPARE          
003850* IN VEH400 IS ALSO A CHRONOLOGICAL COMPARE                               
003860*****************************************************************         
003870 250-NORMALIZE-PASS-TIME.                                                 
003880     MOVE WS-RAW-PASS-TIME-RAW TO WS-NORM-PASS-TIME.                      
003890     INSPECT WS-NORM-PASS-TIME REPLACING ALL '/' BY '-'.                  
003900 250-EXIT.                                                                
003910     EXIT.                                                                
003920                                                                          
003930*****************************************************************         
003940* 260-LOOKUP-VEHICLE-MASTER - RANDOM READ OF VEHMAST ON THE RAW           
003950* PLATE.  INVALID KEY IS NOT AN ERROR HERE, IT JUST MEANS THE             
003960* PLATE HAS NOT BEEN REGISTERED (OR NOT YET LOADED BY VEH100)             
003970*****************************************************************         
003980 260-LOOKUP-VEHICLE-MASTER.                                               
003990     MOVE 'N' TO WS-MASTER-FOUND-SW.                                      
004000     MOVE WS-RAW-PLATE TO VM-PLATE.                                       
004010     READ VEHICLE-MASTER-FILE                                             
004020         INVALID KEY                                                      
004030             MOVE 'N' TO WS-MASTER-FOUND-SW                               
004040         NOT INVALID KEY                                                  
004050             MOVE 'Y' TO WS-MASTER-FOUND-SW                               
004060     END-READ.                                                            
004070 260-EXIT.                                                                
004080     EXIT.                                                                
004090                                                                          
004100*****************************************************************         
004110* 300-WRITE-FILTERED-OUTPUT - SORT OUTPUT PROCEDURE.  DRAINS THE          
004120* SORTED SET VIA 310 UNTIL EXHAUSTED                                      
004130*****************************************************************         
004140 300-WRITE-FILTERED-OUTPUT.                                               
004150     PERFORM 310-RETURN-SORTED-RECORD THRU 310-EXIT                       
004160             UNTIL SORTED-AT-EOF.                                         
004170 300-EXIT.                                                                
004180     EXIT.                                                                
004190                                                                          
004200*****************************************************************         
004210* 310-RETURN-SORTED-RECORD - GKS 05/20/03.  EOF ON THE RETURN             
004220* GOES STRAIGHT TO 310-EXIT VIA GO TO - THERE IS NOTHING TO               
004230* COMPARE OR WRITE ONCE THE SORTED SET IS EXHAUSTED.  OTHERWISE,          
004240* A RECORD IDENTICAL TO THE ONE JUST RETURNED IS AN EXACT                 
004250* DUPLICATE AND IS COUNTED, NOT BUILT; ANYTHING ELSE GOES TO 320          
004260*****************************************************************         
004270 310-RETURN-SORTED-RECORD.                                                
004280     RETURN SORT-TRACE-FILE                                               
004290         AT END MOVE 'Y' TO WS-SORTED-EOF                                 
004300     END-RETURN.                                                          
004310     IF SORTED-AT-EOF                                                     
004320         GO TO 310-EXIT                                                   
004330     END-IF.                                                              
004340     IF SORT-TRACE-RECORD = WS-PREV-SORT-RECORD                           
004350         ADD 1 TO WS-DUPLICATE-COUNT                                      
004360     ELSE                                                                 
004370         PERFORM 320-BUILD-FILTERED-RECORD THRU 320-EXIT                  
004380     END-IF.                                                              
004390     MOVE SORT-TRACE-RECORD TO WS-PREV-SORT-RECORD.                       
004400 310-EXIT.                                                                
004410     EXIT.                                                                
004420                                                                          
004430*****************************************************************         
004440* 320-BUILD-FILTERED-RECORD - WRITES ONE ROW TO TRCFILT.  VT-SEQ          
004450* IS LEFT ZERO HERE - VEH300 ASSIGNS THE REAL PER-PLATE SEQUENCE          
004460* NUMBER DURING ITS OWN CONTROL BREAK, THIS FIELD IS JUST A               
004470* PLACEHOLDER SO THE FILTERED AND STAGED LAYOUTS LINE UP BYTE-            
004480* FOR-BYTE (BOTH INSTANTIATE VEHTRC.CPY)                                  
004490*****************************************************************         
004500 320-BUILD-FILTERED-RECORD.                                               
004510     MOVE SPACES     TO VEHICLE-TRACE-RECORD.                             
004520     MOVE ST-PLATE     TO VT-PLATE.                                       
004530     MOVE ST-MARK      TO VT-MARK.                                        
004540     MOVE ST-PASS-TIME TO VT-PASS-TIME.                                   
004550     MOVE ZERO         TO VT-SEQ.                                         
004560     WRITE VEHICLE-TRACE-RECORD.                                          
004570     ADD 1 TO WS-FILTERED-COUNT.                                          
004580 320-EXIT.                                                                
004590     EXIT.                                                                
004600                                                                          
004610*****************************************************************         
004620* 790-CLOSE-FILES - NORMAL END OF JOB CLOSE, NO ERROR TESTS - A           
004630* CLOSE FAILURE HERE MEANS TRCFILT WAS ALREADY WRITTEN IN FULL,           
004640* SO THERE IS NOTHING LEFT TO PROTECT BY ABENDING                         
004650*****************************************************************         
004660 790-CLOSE-FILES.                                                         
004670     CLOSE TRACE-CSV.                                                     
004680     CLOSE VEHICLE-MASTER-FILE.                                           
004690     CLOSE FILTERED-TRACE-FILE.                                           
004700 790-EXIT.                                                                
004710     EXIT.                                                                
004720                                                                          
004730*****************************************************************         
004740* 800-REPORT-TOTALS - CONTROL-TOTALS LINE FOR THE OPERATOR LOG,           
004750* SAME COUNTER SHAPE VEH100/VEH300/VEH400 ALL USE                         
004760*****************************************************************         
004770 800-REPORT-TOTALS.                                                       
004780     MOVE WS-RAW-COUNT           TO WS-RAW-COUNT-ED.                      
004790     MOVE WS-FILTERED-COUNT      TO WS-FILTERED-COUNT-ED.                 
004800     MOVE WS-DUPLICATE-COUNT     TO WS-DUPLICATE-COUNT-ED.                
004810     MOVE WS-UNKNOWN-PLATE-COUNT TO WS-UNKNOWN-PLATE-COUNT-ED.            
004820     DISPLAY 'VEH200 TRACE INGEST AND CLEANSE COMPLETE'.                  
004830     DISPLAY '   RAW RECORDS READ    : ' WS-RAW-COUNT-ED.                 
004840     DISPLAY '   FILTERED RECORDS OUT: ' WS-FILTERED-COUNT-ED.            
004850     DISPLAY '   DUPLICATES DROPPED  : ' WS-DUPLICATE-COUNT-ED.           
004860     DISPLAY '   UNKNOWN PLATES      : '                                  
004870             WS-UNKNOWN-PLATE-COUNT-ED.                                   
004880 800-EXIT.                                                                
004890     EXIT.                                                                
004900                                                                          
004910*****************************************************************         
004920* MAINTENANCE NOTES, GKS 05/20/03 -                                       
004930*                                                                         
004940* 1. WS-RAW-COUNT IS THE FIGURE SPEC'D AS THE "IMPORTED" COUNT            
004950*    FOR THIS STEP - IT COUNTS EVERY RAW ROW READ, NOT JUST THE           
004960*    ONES THAT SURVIVE INTO THE FILTERED SET.                             
004970*                                                                         
004980* 2. THIS PROGRAM NEVER TOUCHES TRCSTG OR VEHHIST - THOSE ARE             
004990*    VEH300'S JOB.  IT ONLY WRITES TRCFILT.                               
005000*****************************************************************         
