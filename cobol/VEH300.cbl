000100*****************************************************************         
000110* LICENSED TO THE STATE HIGHWAY CHECKPOINT SYSTEMS GROUP                  
000120*****************************************************************         
000130 IDENTIFICATION DIVISION.                                                 
000140 PROGRAM-ID.    VEH300.                                                   
000150 AUTHOR.        L D WORTHY.                                               
000160 INSTALLATION.  HIGHWAY CHECKPOINT SYSTEMS GROUP.                         
000170 DATE-WRITTEN.  02/04/91.                                                 
000180 DATE-COMPILED.                                                           
000190 SECURITY.      NON-CONFIDENTIAL.                                         
000200*****************************************************************         
000210* PROGRAM: VEH300                                                         
000220*                                                                         
000230* FUNCTION: TAKES THE FILTERED-TRACE WORK FILE (TRCFILT) BUILT BY         
000240*           VEH200, DROPS ANY ROW WITH A BLANK MARK, SORTS THE            
000250*           SURVIVORS BY PLATE ASCENDING THEN PASS-TIME ASCENDING,        
000260*           AND ASSIGNS A 1-BASED SEQUENCE NUMBER WITHIN EACH             
000270*           PLATE (A CONTROL BREAK ON PLATE DURING THE SORT               
000280*           RETURN STEP).  EVERY SEQUENCED ROW IS WRITTEN TO THE          
000290*           STAGING FILE (TRCSTG) FOR VEH400 AND APPENDED TO THE          
000300*           PASSAGE-HISTORY FILE (VEHHIST) FOR AUDIT.                     
000310*                                                                         
000320* THIS IS THE THIRD STEP OF THE NIGHTLY JOB STREAM, RUNNING               
000330* AFTER VEH200 (WHICH BUILDS TRCFILT) AND BEFORE VEH400 (WHICH            
000340* CONSUMES TRCSTG).  VEHHIST IS WRITE-ONLY FROM THIS PROGRAM'S            
000350* POINT OF VIEW - NOTHING IN THIS SYSTEM EVER READS IT BACK.              
000360*                                                                         
000370* CHANGE LOG -                                                            
000380* 02/04/91 LDW  ORIGINAL PROGRAM (CHG 91-0114)                            
000390* 03/02/98 GKS  CONVERTED FROM A SEPARATE PRE-SORT STEP IN THE            
000400*               JCL TO AN IN-PROGRAM SORT VERB SO THE PLATE               
000410*               CONTROL BREAK AND THE HISTORY APPEND COULD SHARE          
000420*               ONE PASS OF THE DATA (CHG 98-0654)                        
000430* 01/06/99 PJM  Y2K REVIEW - VT-PASS-TIME IS TEXT, SORTS                  
000440*               CORRECTLY PAST THE CENTURY BOUNDARY AS IS, NO             
000450*               CHANGE REQUIRED (CHG 99-0031)                             
000460* 08/14/02 PJM  RECOMPILED UNDER THE CONSOLIDATED VEHTRC/VEHHIST          
000470*               COPYBOOKS AFTER THE FILLER TRIM (CHG 02-0847)             
000480* 05/12/03 GKS  700-OPEN-FILES OPENED VEHHIST AS OUTPUT - A RERUN         
000490*               OF THIS STEP TRUNCATED THE HISTORY FILE AND LOST          
000500*               A WEEK OF AUDIT ROWS.  CHANGED TO EXTEND SO A             
000510*               RERUN APPENDS INSTEAD OF WIPING (CHG 03-0512)             
000520* 05/20/03 GKS  RESTRUCTURED 110/310 TO GO-TO-EXIT ON THE REJECT/         
000530*               EOF LEG, SAME SHAPE NOW USED ACROSS THE REST OF           
000540*               THE SYSTEM - NO BEHAVIOR CHANGE (CHG 03-0561)             
000550*****************************************************************         
000560                                                                          
000570*****************************************************************         
000580* ENVIRONMENT DIVISION - C01/TOP-OF-FORM CARRIED FOR CONSISTENCY          
000590* WITH THE REST OF THE SHOP'S PROGRAMS, NEVER REFERENCED BELOW            
000600*****************************************************************         
000610 ENVIRONMENT DIVISION.                                                    
000620 CONFIGURATION SECTION.                                                   
000630 SOURCE-COMPUTER.   IBM-370.                                              
000640 OBJECT-COMPUTER.   IBM-370.                                              
000650 SPECIAL-NAMES.                                                           
000660     C01 IS TOP-OF-FORM.                                                  
000670                                                                          
000680*****************************************************************         
000690* TRCFILT IS READ ONCE.  TRCSTG IS REBUILT FROM SCRATCH EVERY             
000700* RUN (OPENED OUTPUT) SINCE VEH400 ONLY EVER WANTS LAST NIGHT'S           
000710* STAGED SET.  VEHHIST IS OPENED EXTEND (CHG 03-0512) SINCE IT            
000720* IS THE PERMANENT, EVER-GROWING AUDIT TRAIL - SEE 700-OPEN-              
000730* FILES BELOW.  SORTWK2 IS THE SD WORK FILE THE SORT VERB OWNS            
000740*****************************************************************         
000750 INPUT-OUTPUT SECTION.                                                    
000760 FILE-CONTROL.                                                            
000770     SELECT FILTERED-TRACE-FILE ASSIGN TO TRCFILT                         
000780            FILE STATUS   IS WS-TRCFILT-STATUS.                           
000790                                                                          
000800     SELECT STAGING-TRACE-FILE  ASSIGN TO TRCSTG                          
000810            FILE STATUS   IS WS-TRCSTG-STATUS.                            
000820                                                                          
000830     SELECT VEHICLE-HISTORY-FILE ASSIGN TO VEHHIST                        
000840            FILE STATUS   IS WS-VEHHIST-STATUS.                           
000850                                                                          
000860     SELECT SORT-STAGE-FILE    ASSIGN TO SORTWK2.                         
000870                                                                          
000880 DATA DIVISION.                                                           
000890 FILE SECTION.                                                            
000900*****************************************************************         
000910* FILTERED-TRACE WORK FILE - INPUT, BUILT BY VEH200, PLATE/PASS-          
000920* TIME/MARK DISTINCT WITH ANY UNKNOWN PLATE ALREADY REMOVED               
000930*****************************************************************         
000940 FD  FILTERED-TRACE-FILE                                                  
000950     LABEL RECORDS ARE STANDARD.                                          
000960 COPY VEHTRC REPLACING ==:TAG:== BY ==FLT==.                              
000970                                                                          
000980*****************************************************************         
000990* STAGING-TRACE WORK FILE - OUTPUT, PLATE+PASS-TIME SORTED WITH           
001000* THE PER-PLATE SEQUENCE ASSIGNED, CONSUMED BY VEH400                     
001010*****************************************************************         
001020 FD  STAGING-TRACE-FILE                                                   
001030     LABEL RECORDS ARE STANDARD.                                          
001040 COPY VEHTRC REPLACING ==:TAG:== BY ==STG==.                              
001050                                                                          
001060*    PERMANENT AUDIT TRAIL - EXTEND-OPENED BELOW, SEE CHG 03-0512         
001070 FD  VEHICLE-HISTORY-FILE                                                 
001080     LABEL RECORDS ARE STANDARD.                                          
001090 COPY VEHHIST.                                                            
001100                                                                          
001110*****************************************************************         
001120* SORT WORK FILE - PLATE ASCENDING, PASS-TIME ASCENDING.  MARK IS         
001130* CARRIED BUT NOT PART OF THE SORT KEY - VT-SEQ IS BUILT AFTER            
001140* THE SORT, IT IS NOT A SORT KEY EITHER                                   
001150*****************************************************************         
001160 SD  SORT-STAGE-FILE.                                                     
001170 01  SORT-STAGE-RECORD.                                                   
001180     05  SS-PLATE                    PIC X(20).                           
001190     05  SS-PASS-TIME                PIC X(16).                           
001200     05  SS-MARK                     PIC X(9).                            
001210     05  FILLER                      PIC X(5).                            
001220                                                                          
001230 WORKING-STORAGE SECTION.                                                 
001240*****************************************************************         
001250* STARTUP BANNER FIELDS - SAME SHAPE THE SHOP USES EVERYWHERE.            
001260* CURRENT-DATE/CURRENT-TIME FEED ONLY THE OPERATOR-CONSOLE START          
001270* MESSAGE, NOT ANY OF THE STAGED OR HISTORY ROWS WRITTEN BELOW            
001280*****************************************************************         
001290 01  SYSTEM-DATE-AND-TIME.                                                
001300     05  CURRENT-DATE.                                                    
001310         10  CURRENT-YEAR            PIC 9(2).                            
001320         10  CURRENT-MONTH           PIC 9(2).                            
001330         10  CURRENT-DAY             PIC 9(2).                            
001340*    RAW 6-DIGIT VIEW USED ON THE STARTUP DISPLAY LINE                    
001350     05  CURRENT-DATE-RDF REDEFINES CURRENT-DATE PIC 9(6).                
001360     05  CURRENT-TIME.                                                    
001370         10  CURRENT-HOUR            PIC 9(2).                            
001380         10  CURRENT-MINUTE          PIC 9(2).                            
001390         10  CURRENT-SECOND          PIC 9(2).                            
001400         10  CURRENT-HNDSEC          PIC 9(2).                            
001410*    RAW 8-DIGIT VIEW USED WHEN THE TIME IS LOGGED, NOT EDITED            
001420     05  CURRENT-TIME-RDF REDEFINES CURRENT-TIME PIC 9(8).        GKS98065
001430     05  FILLER                     PIC X(4) VALUE SPACES.                
001440                                                                          
001450*****************************************************************         
001460* FILE STATUS BYTES - CHECKED RIGHT AFTER EACH OPEN IN 700-OPEN-          
001470* FILES.  NONE OF THE THREE FILES HERE IS RANDOM ACCESS, SO               
001480* THESE BYTES ARE NEVER RE-TESTED AFTER THE INITIAL OPEN                  
001490*****************************************************************         
001500 01  WS-FILE-STATUSES.                                                    
001510     05  WS-TRCFILT-STATUS          PIC X(2) VALUE SPACES.                
001520         88  TRCFILT-OK                      VALUE '00'.                  
001530     05  WS-TRCSTG-STATUS           PIC X(2) VALUE SPACES.                
001540         88  TRCSTG-OK                       VALUE '00'.                  
001550     05  WS-VEHHIST-STATUS          PIC X(2) VALUE SPACES.                
001560         88  VEHHIST-OK                      VALUE '00'.                  
001570     05  FILLER                     PIC X(4) VALUE SPACES.                
001580                                                                          
001590*****************************************************************         
001600* PROCESSING SWITCHES -                                                   
001610* WS-FLT-EOF     DRIVES THE SORT INPUT-PROCEDURE LOOP IN 100              
001620* WS-SORTED-EOF  DRIVES THE SORT OUTPUT-PROCEDURE LOOP IN 300             
001630* WS-FIRST-ROW-SW  Y UNTIL THE FIRST SORTED ROW IS RETURNED,              
001640*                  FORCES 320-START-NEW-PLATE TO RUN EVEN THOUGH          
001650*                  SS-PLATE CANNOT YET BE COMPARED AGAINST A              
001660*                  MEANINGFUL WS-BREAK-PLATE ON THE VERY FIRST ROW        
001670*****************************************************************         
001680 01  WS-SWITCHES.                                                         
001690     05  WS-FLT-EOF                 PIC X    VALUE 'N'.                   
001700         88  FLT-AT-EOF                      VALUE 'Y'.                   
001710     05  WS-SORTED-EOF              PIC X    VALUE 'N'.                   
001720         88  SORTED-AT-EOF                   VALUE 'Y'.                   
001730     05  WS-FIRST-ROW-SW            PIC X    VALUE 'Y'.                   
001740         88  FIRST-ROW-OF-RUN                VALUE 'Y'.                   
001750     05  FILLER                     PIC X(4) VALUE SPACES.                
001760                                                                          
001770*    CONTROL-TOTAL COUNTERS - STANDALONE 77-LEVEL ITEMS, THE              
001780*    SHOP'S OLDER HABIT FOR A ONE-FIELD-PER-NAME COUNTER BLOCK            
001790*    THAT NEVER GROUPS OR MOVE-CORRESPONDS (SEE WRKSFINL SUB1/            
001800*    SUB2 FOR THE SAME STYLE, AND VEH100/VEH200/VEH400 FOR THE            
001810*    SAME TREATMENT)                                                      
001820 77  WS-STAGED-COUNT                PIC S9(7) COMP-3 VALUE 0.             
001830 77  WS-BLANK-MARK-COUNT            PIC S9(7) COMP-3 VALUE 0.             
001840 77  WS-PLATE-COUNT                 PIC S9(7) COMP-3 VALUE 0.             
001850                                                                          
001860*****************************************************************         
001870* CONTROL-BREAK FIELDS FOR THE PER-PLATE SEQUENCE NUMBER.                 
001880* WS-BREAK-SEQ RESTARTS AT ZERO EVERY TIME 320-START-NEW-PLATE            
001890* RUNS, THEN 310 ADDS 1 BEFORE EVERY WRITE - SO THE FIRST ROW OF          
001900* EVERY PLATE GROUP IS ALWAYS SEQ 1, NEVER SEQ 0                          
001910*****************************************************************         
001920 01  WS-BREAK-FIELDS.                                                     
001930     05  WS-BREAK-PLATE             PIC X(20) VALUE SPACES.               
001940*        REDEFINED SO A SUDDEN-EOF DUMP CAN SHOW THE LAST PLATE           
001950*        WORKED ON WITHOUT A SEPARATE DISPLAY FIELD, GKS 98-0654          
001960     05  WS-BREAK-PLATE-R                                         GKS98065
001970         REDEFINES WS-BREAK-PLATE.                                GKS98065
001980         10  WS-BREAK-PLATE-FIRST10  PIC X(10).                   GKS98065
001990         10  FILLER                  PIC X(10).                   GKS98065
002000     05  WS-BREAK-SEQ               PIC S9(5) COMP-3 VALUE 0.             
002010     05  FILLER                     PIC X(4) VALUE SPACES.                
002020                                                                          
002030*****************************************************************         
002040* EDIT FIELDS FOR THE 800-REPORT-TOTALS CONSOLE LINE                      
002050*****************************************************************         
002060 01  WS-EDIT-FIELDS.                                                      
002070     05  WS-STAGED-COUNT-ED         PIC ZZZZZ9.                           
002080     05  WS-BLANK-MARK-COUNT-ED     PIC ZZZZZ9.                           
002090     05  WS-PLATE-COUNT-ED          PIC ZZZZZ9.                           
002100     05  FILLER                     PIC X(4) VALUE SPACES.                
002110                                                                          
002120*****************************************************************         
002130* PROCEDURE DIVISION NOTE, GKS 05/20/03 -                                 
002140* EVERY PARAGRAPH BELOW IS PERFORMED AS A RANGE (PERFORM ... THRU         
002150* ... -EXIT), INCLUDING THE SORT-PROCEDURE PARAGRAPHS 100 AND 300         
002160* NAMED ON THE SORT VERB ITSELF, SAME SHAPE AS VEH200.  THIS LETS         
002170* A GO TO INSIDE ANY PARAGRAPH DROP STRAIGHT TO ITS OWN -EXIT             
002180*****************************************************************         
002190 PROCEDURE DIVISION.                                                      
002200*    STRAIGHT-LINE DRIVER - OPEN, SORT/STAGE/HISTORY-APPEND,              
002210*    REPORT, CLOSE.  NO RESTART LOGIC - A RERUN AFTER AN ABEND            
002220*    REPROCESSES THE WHOLE TRCFILT FROM THE TOP.  BECAUSE VEHHIST         
002230*    IS EXTEND-OPENED (CHG 03-0512), A RERUN APPENDS A SECOND             
002240*    COPY OF LAST NIGHT'S HISTORY ROWS RATHER THAN OVERWRITING -          
002250*    OPERATIONS IS AWARE OF THIS AND DOES NOT RERUN THIS STEP             
002260*    ONCE IT HAS COMPLETED CLEAN                                          
002270 000-MAIN.                                                                
002280     ACCEPT CURRENT-DATE FROM DATE.                                       
002290     ACCEPT CURRENT-TIME FROM TIME.                                       
002300     DISPLAY 'VEH300 STARTED - STAGING AND HISTORY POSTING  '             
002310             CURRENT-MONTH '/' CURRENT-DAY '/' CURRENT-YEAR.              
002320     PERFORM 700-OPEN-FILES THRU 700-EXIT.                                
002330     PERFORM 400-SORT-FILTERED-RECORDS THRU 400-EXIT.                     
002340     PERFORM 800-REPORT-TOTALS THRU 800-EXIT.                             
002350     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                               
002360     GOBACK.                                                              
002370                                                                          
002380*****************************************************************         
002390* 700-OPEN-FILES - GKS 05/20/03.  A FAILED TRCFILT OPEN GOES              
002400* STRAIGHT TO 700-EXIT - NO POINT OPENING TRCSTG OR VEHHIST IF            
002410* THERE IS NOTHING TO SORT.  VEHHIST IS THE PERMANENT AUDIT               
002420* TRAIL - IT ONLY EVER GROWS, SO IT IS OPENED EXTEND, NOT OUTPUT.         
002430* CHG 03-0512 CAUGHT A RUN THAT OPENED IT OUTPUT AND WIPED A              
002440* WEEK OF HISTORY                                                         
002450*****************************************************************         
002460 700-OPEN-FILES.                                                          
002470     OPEN INPUT  FILTERED-TRACE-FILE.                                     
002480     IF NOT TRCFILT-OK                                                    
002490         DISPLAY 'VEH300E ERROR OPENING FILTERED TRACE. RC:'              
002500                 WS-TRCFILT-STATUS                                        
002510         MOVE 16 TO RETURN-CODE                                           
002520         GO TO 700-EXIT                                                   
002530     END-IF.                                                              
002540     OPEN OUTPUT STAGING-TRACE-FILE.                                      
002550     IF NOT TRCSTG-OK                                                     
002560         DISPLAY 'VEH300E ERROR OPENING STAGING TRACE. RC:'               
002570                 WS-TRCSTG-STATUS                                         
002580         MOVE 16 TO RETURN-CODE                                           
002590     END-IF.                                                              
002600     OPEN EXTEND VEHICLE-HISTORY-FILE.                                    
002610     IF NOT VEHHIST-OK                                                    
002620         DISPLAY 'VEH300E ERROR OPENING VEHICLE HISTORY. RC:'             
002630                 WS-VEHHIST-STATUS                                        
002640         MOVE 16 TO RETURN-CODE                                           
002650     END-IF.                                                              
002660 700-EXIT.                                                                
002670     EXIT.                                                                
002680                                                                          
002690*****************************************************************         
002700* 400-SORT-FILTERED-RECORDS - THE SORT VERB ITSELF.  100 FEEDS            
002710* NON-BLANK-MARK ROWS INTO THE SORT VIA RELEASE, THE SORT ORDERS          
002720* THEM PLATE/PASS-TIME, AND 300 DRAINS THE ORDERED SET VIA                
002730* RETURN, DOING THE PLATE CONTROL BREAK AND BOTH WRITES ON THE            
002740* WAY OUT                                                                 
002750*****************************************************************         
002760 400-SORT-FILTERED-RECORDS.                                               
002770     SORT SORT-STAGE-FILE                                                 
002780         ON ASCENDING KEY SS-PLATE SS-PASS-TIME                           
002790         INPUT PROCEDURE  IS 100-PREPROCESS-FILTERED THRU                 
002800                              100-EXIT                                    
002810         OUTPUT PROCEDURE IS 300-POST-SORTED-RECORD THRU                  
002820                              300-EXIT.                                   
002830 400-EXIT.                                                                
002840     EXIT.                                                                
002850                                                                          
002860*****************************************************************         
002870* 100-PREPROCESS-FILTERED - SORT INPUT PROCEDURE.  DRIVES 110             
002880* UNTIL TRCFILT IS EXHAUSTED                                              
002890*****************************************************************         
002900 100-PREPROCESS-FILTERED.                                                 
002910     PERFORM 110-READ-AND-RELEASE-FLT THRU 110-EXIT                       
002920             UNTIL FLT-AT-EOF.                                            
002930 100-EXIT.                                                                
002940     EXIT.                                                                
002950                                                                          
002960*****************************************************************         
002970* 110-READ-AND-RELEASE-FLT - GKS 05/20/03.  EOF GOES STRAIGHT TO          
002980* 110-EXIT VIA GO TO.  A ROW WITH A BLANK MARK IS COUNTED AND             
002990* DROPPED - U3 IN THE SPEC ONLY STAGES ROWS THAT CARRY AN ACTUAL          
003000* CHECKPOINT MARKER, SEE THE PARAGRAPH-LEVEL CHECK BELOW                  
003010*****************************************************************         
003020 110-READ-AND-RELEASE-FLT.                                                
003030     READ FILTERED-TRACE-FILE                                             
003040         AT END MOVE 'Y' TO WS-FLT-EOF                                    
003050     END-READ.                                                            
003060     IF FLT-AT-EOF                                                        
003070         GO TO 110-EXIT                                                   
003080     END-IF.                                                              
003090     IF FLT-MARK = SPACES                                                 
003100         ADD 1 TO WS-BLANK-MARK-COUNT                                     
003110         GO TO 110-EXIT                                                   
003120     END-IF.                                                              
003130     MOVE FLT-PLATE     TO SS-PLATE.                                      
003140     MOVE FLT-PASS-TIME TO SS-PASS-TIME.                                  
003150     MOVE FLT-MARK      TO SS-MARK.                                       
003160     RELEASE SORT-STAGE-RECORD.                                           
003170 110-EXIT.                                                                
003180     EXIT.                                                                
003190                                                                          
003200*****************************************************************         
003210* 300-POST-SORTED-RECORD - SORT OUTPUT PROCEDURE.  DRAINS THE             
003220* SORTED SET VIA 310 UNTIL EXHAUSTED                                      
003230*****************************************************************         
003240 300-POST-SORTED-RECORD.                                                  
003250     PERFORM 310-RETURN-SORTED-STAGE THRU 310-EXIT                        
003260             UNTIL SORTED-AT-EOF.                                         
003270 300-EXIT.                                                                
003280     EXIT.                                                                
003290                                                                          
003300*****************************************************************         
003310* 310-RETURN-SORTED-STAGE - GKS 05/20/03.  EOF ON THE RETURN              
003320* GOES STRAIGHT TO 310-EXIT.  OTHERWISE, A CHANGE OF PLATE (OR            
003330* THE VERY FIRST ROW OF THE RUN, VIA WS-FIRST-ROW-SW) STARTS A            
003340* NEW CONTROL-BREAK GROUP BEFORE THE SEQUENCE NUMBER IS BUMPED            
003350* AND BOTH OUTPUT ROWS ARE WRITTEN                                        
003360*****************************************************************         
003370 310-RETURN-SORTED-STAGE.                                                 
003380     RETURN SORT-STAGE-FILE                                               
003390         AT END MOVE 'Y' TO WS-SORTED-EOF                                 
003400     END-RETURN.                                                          
003410     IF SORTED-AT-EOF                                                     
003420         GO TO 310-EXIT                                                   
003430     END-IF.                                                              
003440     IF FIRST-ROW-OF-RUN OR SS-PLATE NOT = WS-BREAK-PLATE                 
003450         PERFORM 320-START-NEW-PLATE THRU 320-EXIT                        
003460     END-IF.                                                              
003470     ADD 1 TO WS-BREAK-SEQ.                                               
003480     PERFORM 330-WRITE-STAGED-RECORD THRU 330-EXIT.                       
003490     PERFORM 340-WRITE-HISTORY-RECORD THRU 340-EXIT.                      
003500 310-EXIT.                                                                
003510     EXIT.                                                                
003520                                                                          
003530*****************************************************************         
003540* 320-START-NEW-PLATE - RESETS THE SEQUENCE COUNTER TO ZERO FOR           
003550* THE NEW PLATE (310 BUMPS IT TO 1 RIGHT AFTER THIS RETURNS) AND          
003560* TALLIES ONE MORE DISTINCT PLATE ON THE CLOSING TOTALS                   
003570*****************************************************************         
003580 320-START-NEW-PLATE.                                                     
003590     MOVE SS-PLATE TO WS-BREAK-PLATE.                                     
003600     MOVE ZERO     TO WS-BREAK-SEQ.                                       
003610     MOVE 'N'      TO WS-FIRST-ROW-SW.                                    
003620     ADD 1 TO WS-PLATE-COUNT.                                             
003630 320-EXIT.                                                                
003640     EXIT.                                                                
003650                                                                          
003660*****************************************************************         
003670* 330-WRITE-STAGED-RECORD - ONE ROW TO TRCSTG PER SORTED, NON-            
003680* BLANK-MARK PASSAGE, CARRYING THE SEQUENCE NUMBER VEH400 WALKS           
003690* IN ORDER                                                                
003700*****************************************************************         
003710 330-WRITE-STAGED-RECORD.                                                 
003720     MOVE SPACES       TO STG-TRACE-RECORD.                               
003730     MOVE SS-PLATE       TO STG-PLATE.                                    
003740     MOVE SS-MARK        TO STG-MARK.                                     
003750     MOVE SS-PASS-TIME   TO STG-PASS-TIME.                                
003760     MOVE WS-BREAK-SEQ   TO STG-SEQ.                                      
003770     WRITE STG-TRACE-RECORD.                                              
003780     ADD 1 TO WS-STAGED-COUNT.                                            
003790 330-EXIT.                                                                
003800     EXIT.                                                                
003810                                                                          
003820*****************************************************************         
003830* 340-WRITE-HISTORY-RECORD - ONE ROW TO VEHHIST FOR EVERY ROW             
003840* STAGED IN 330, SAME PLATE/MARK/PASS-TIME, NO SEQUENCE NUMBER -          
003850* VEHHIST IS AN AUDIT LOG, NOT A REPLAY SOURCE, SO IT HAS NO NEED         
003860* OF THE PER-PLATE SEQUENCE FIELD                                         
003870*****************************************************************         
003880 340-WRITE-HISTORY-RECORD.                                                
003890     MOVE SPACES       TO VEHICLE-HISTORY-RECORD.                         
003900     MOVE SS-PLATE       TO VH-PLATE.                                     
003910     MOVE SS-MARK        TO VH-MARK.                                      
003920     MOVE SS-PASS-TIME   TO VH-PASS-TIME.                                 
003930     WRITE VEHICLE-HISTORY-RECORD.                                        
003940 340-EXIT.                                                                
003950     EXIT.                                                                
003960                                                                          
003970*****************************************************************         
003980* 790-CLOSE-FILES - NORMAL END OF JOB CLOSE, NO ERROR TESTS - A           
003990* CLOSE FAILURE HERE MEANS EVERY ROW WAS ALREADY WRITTEN, SO              
004000* THERE IS NOTHING LEFT TO PROTECT BY ABENDING                            
004010*****************************************************************         
004020 790-CLOSE-FILES.                                                         
004030     CLOSE FILTERED-TRACE-FILE.                                           
004040     CLOSE STAGING-TRACE-FILE.                                            
004050     CLOSE VEHICLE-HISTORY-FILE.                                          
004060 790-EXIT.                                                                
004070     EXIT.                                                                
004080                                                                          
004090*****************************************************************         
004100* 800-REPORT-TOTALS - CONTROL-TOTALS LINE FOR THE OPERATOR LOG,           
004110* SAME COUNTER SHAPE VEH100/VEH200/VEH400 ALL USE                         
004120*****************************************************************         
004130 800-REPORT-TOTALS.                                                       
004140     MOVE WS-STAGED-COUNT     TO WS-STAGED-COUNT-ED.                      
004150     MOVE WS-BLANK-MARK-COUNT TO WS-BLANK-MARK-COUNT-ED.                  
004160     MOVE WS-PLATE-COUNT      TO WS-PLATE-COUNT-ED.                       
004170     DISPLAY 'VEH300 STAGING AND HISTORY POSTING COMPLETE'.               
004180     DISPLAY '   PLATES STAGED       : ' WS-PLATE-COUNT-ED.               
004190     DISPLAY '   ROWS STAGED         : ' WS-STAGED-COUNT-ED.              
004200     DISPLAY '   BLANK-MARK ROWS OUT : '                                  
004210             WS-BLANK-MARK-COUNT-ED.                                      
004220 800-EXIT.                                                                
004230     EXIT.                                                                
004240                                                                          
004250*****************************************************************         
004260* MAINTENANCE NOTES, GKS 05/20/03 -                                       
004270*                                                                         
004280* 1. TRCSTG IS OPENED OUTPUT (NOT EXTEND) BECAUSE VEH400 ONLY             
004290*    EVER WANTS LAST NIGHT'S STAGED SET - IT IS A WORK FILE, NOT          
004300*    AN AUDIT TRAIL.  VEHHIST IS THE ONLY EXTEND-OPENED FILE IN           
004310*    THIS PROGRAM (CHG 03-0512).                                          
004320*                                                                         
004330* 2. A DUPLICATE (PLATE, PASS-TIME, MARK) TRIPLE IS ALREADY               
004340*    IMPOSSIBLE BY THE TIME A ROW REACHES THIS PROGRAM - VEH200           
004350*    COLLAPSED EXACT DUPLICATES DURING ITS OWN SORT.  THIS                
004360*    PROGRAM DOES NOT RE-CHECK FOR DUPLICATES.                            
004370*****************************************************************         
