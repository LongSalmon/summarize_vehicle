000100******************************************************************        
000110* MODULE NAME = VEHHIST                                                   
000120*                                                                         
000130* DESCRIPTIVE NAME = PASSAGE-HISTORY RECORD - VEHHIST FILE                
000140*                    APPEND-ONLY, ONE ROW PER STAGED CHECKPOINT           
000150*                    PASSAGE.  WRITTEN BY VEH300 ONLY.  NOTHING           
000160*                    IN THIS APPLICATION READS THE FILE BACK -            
000170*                    IT IS KEPT FOR AUDIT/RECONCILIATION.                 
000180*                                                                         
000190* CHANGE LOG -                                                            
000200* 02/04/91 LDW  ORIGINAL COPYBOOK                                         
000210* 06/03/97 GKS  WIDTHS ALIGNED WITH VEHTRC AFTER THE VT-SEQ               
000220*               ADDITION - NO FUNCTIONAL CHANGE HERE                      
000230******************************************************************        
000240                                                                          
000250 01  VEHICLE-HISTORY-RECORD.                                              
000260     05  VH-PLATE                        PIC X(20).                       
000270     05  VH-MARK                         PIC X(9).                        
000280     05  VH-PASS-TIME                    PIC X(16).                       
000290     05  FILLER                          PIC X(15).                       
