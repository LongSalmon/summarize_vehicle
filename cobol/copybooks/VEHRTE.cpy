000100******************************************************************        
000110* MODULE NAME = VEHRTE                                                    
000120*                                                                         
000130* DESCRIPTIVE NAME = STANDARD ROUTE TABLES FOR MARKER CONTINUITY          
000140*                    TESTING.  USED ONLY BY VEH400 PARAGRAPH              
000150*                    520-PATH-INDEX.  TWO FIXED ORDERED PATHS -           
000160*                    PATH A IS THE MAIN LINE, PATH B IS THE               
000170*                    ALTERNATE/BYPASS ROUTE.  A MARKER FOUND ON           
000180*                    PATH B IS OFFSET BY +10000 SO A PATH-A/              
000190*                    PATH-B PAIR IS NEVER TREATED AS CONTINUOUS.          
000200*                                                                         
000210* CHANGE LOG -                                                            
000220* 02/04/91 LDW  ORIGINAL - PATH A ONLY, FOUR CHECKPOINTS                  
000230* 05/17/95 GKS  ADDED PATH B FOR THE BYPASS ROUTE OPENED THAT             
000240*               YEAR (CHG 95-0410)                                        
000250******************************************************************        
000260                                                                          
000270 01  ROUTE-PATH-A-TABLE.                                                  
000280     05  FILLER PIC X(9) VALUE 'K0001+000'.                               
000290     05  FILLER PIC X(9) VALUE 'K0100+000'.                               
000300     05  FILLER PIC X(9) VALUE 'K0200+000'.                               
000310     05  FILLER PIC X(9) VALUE 'K0300+000'.                               
000320 01  ROUTE-PATH-A-R REDEFINES ROUTE-PATH-A-TABLE.                 GKS95051
000330     05  RPA-ENTRY OCCURS 4 TIMES                                 GKS95051
000340              INDEXED BY RPA-IDX.                                 GKS95051
000350         10  RPA-MARKER              PIC X(9).                    GKS95051
000360                                                                          
000370 01  ROUTE-PATH-B-TABLE.                                                  
000380     05  FILLER PIC X(9) VALUE 'K0001+300'.                               
000390     05  FILLER PIC X(9) VALUE 'K0100+300'.                               
000400     05  FILLER PIC X(9) VALUE 'K0100+300'.                               
000410     05  FILLER PIC X(9) VALUE 'K0100+300'.                               
000420 01  ROUTE-PATH-B-R REDEFINES ROUTE-PATH-B-TABLE.                         
000430     05  RPB-ENTRY OCCURS 4 TIMES                                         
000440              INDEXED BY RPB-IDX.                                         
000450         10  RPB-MARKER              PIC X(9).                            
000460                                                                          
000470*    RPB-ENTRY(2) AND (3)/(4) REPEAT THE SAME MARKER ON PURPOSE -         
000480*    THIS IS HOW THE ROUTE WAS SURVEYED BACK IN 95, SEE CHG               
000490*    95-0410 CLOSEOUT NOTES.  520-PATH-INDEX MUST TAKE THE FIRST          
000500*    MATCH ON A SEARCH, NEVER THE LAST.                                   
000510                                                                          
000520 01  ROUTE-PATH-B-OFFSET             PIC 9(5) VALUE 10000.                
