000100*****************************************************************         
000110* MODULE NAME = VEHTRC                                                    
000120*                                                                         
000130* DESCRIPTIVE NAME = FILTERED / STAGED CHECKPOINT-PASSAGE RECORD          
000140*                    WORK-FILE LAYOUT SHARED BY VEH200, VEH300            
000150*                    AND VEH400.  VT-SEQ IS ONLY MEANINGFUL ONCE          
000160*                    VEH300 HAS ASSIGNED IT - VEH200 WRITES THIS          
000170*                    SAME LAYOUT WITH VT-SEQ AT ZERO.                     
000180*                                                                         
000190* USAGE - THIS MEMBER CARRIES A :TAG: PLACEHOLDER SO A PROGRAM            
000200*         THAT NEEDS TWO INSTANCES OF THE LAYOUT AT ONCE (VEH300          
000210*         READS THE FILTERED COPY AND WRITES THE STAGED COPY IN           
000220*         THE SAME RUN) CAN COPY IT TWICE UNDER TWO PREFIXES.             
000230*         SAME TECHNIQUE AS CUSTCOPY - SEE VEH100/VEH200 FOR THE          
000240*         SINGLE-INSTANCE CASE, REPLACING ==:TAG:== BY ==VT==.            
000250*                                                                         
000260* CHANGE LOG -                                                            
000270* 04/02/91 LDW  ORIGINAL - CARRIED PLATE, MARK, PASS-TIME ONLY            
000280* 02/04/91 LDW  ADDED VT-SEQ FOR THE PER-PLATE CONTROL BREAK              
000290*               INTRODUCED WITH THE MILEAGE CARRY-FORWARD WORK            
000300*               (CHG 91-0114)                                             
000310* 06/03/97 GKS  REDEFINED VT-PASS-TIME TO BREAK OUT DATE/TIME             
000320*               PARTS FOR THE OUT-OF-SEQUENCE DIAGNOSTIC ON               
000330*               VEH400 (CHG 97-0288)                                      
000340* 03/02/98 GKS  RECAST WITH THE :TAG: PLACEHOLDER SO VEH300 CAN           
000350*               COPY IT TWICE - FILTERED-SIDE AND STAGED-SIDE -           
000360*               IN THE SAME COMPILE (CHG 98-0654)                         
000370*****************************************************************         
000380                                                                          
000390 01  :TAG:-TRACE-RECORD.                                                  
000400     05  :TAG:-PLATE                    PIC X(20).                        
000410     05  :TAG:-MARK                     PIC X(9).                         
000420*        BREAKOUT OF THE KDDDD+DDD MARKER, SAME SHAPE AS                  
000430*        VM-LAST-RECORD-R IN VEHMSTR - KEEP THEM IN STEP                  
000440     05  :TAG:-MARK-R REDEFINES :TAG:-MARK.                       GKS97060
000450         10  :TAG:-MK-ROUTE-LETTER       PIC X.                   GKS97060
000460         10  :TAG:-MK-KM-PART            PIC 9(4).                GKS97060
000470         10  :TAG:-MK-PLUS-SIGN          PIC X.                   GKS97060
000480         10  :TAG:-MK-METRE-PART         PIC 9(3).                GKS97060
000490     05  :TAG:-PASS-TIME                 PIC X(16).                       
000500*        BREAKOUT ADDED CHG 97-0288, SEE VEH400 PARAGRAPH                 
000510*        210-APPLY-STAGED-RECORD                                          
000520     05  :TAG:-PASS-TIME-R                                        GKS97060
000530         REDEFINES :TAG:-PASS-TIME.                               GKS97060
000540         10  :TAG:-PT-DATE               PIC X(10).               GKS97060
000550         10  :TAG:-PT-DATE-R REDEFINES :TAG:-PT-DATE.             GKS97060
000560             15  :TAG:-PT-YEAR            PIC 9(4).               GKS97060
000570             15  FILLER                   PIC X.                  GKS97060
000580             15  :TAG:-PT-MONTH           PIC 9(2).               GKS97060
000590             15  FILLER                   PIC X.                  GKS97060
000600             15  :TAG:-PT-DAY             PIC 9(2).               GKS97060
000610         10  FILLER                       PIC X.                  GKS97060
000620         10  :TAG:-PT-TIME                PIC X(5).               GKS97060
000630     05  :TAG:-SEQ                       PIC 9(5).                        
000640     05  FILLER                          PIC X(10).                       
000650                                                                          
000660*****************************************************************         
000670* FIELD NOTES (SHOWN AT THE VT- PREFIX - THE SINGLE-INSTANCE CASE)        
000680*                                                                         
000690* VT-PLATE     LICENCE PLATE, MATCHES A VM-PLATE ROW IN THE               
000700*              VEHICLE MASTER BY THE TIME THIS RECORD REACHES             
000710*              THE STAGING FILE.                                          
000720* VT-MARK      KILOMETRE MARKER, FORMAT KDDDD+DDD. VEH300 DROPS           
000730*              ANY ROW WHERE THIS FIELD IS SPACES BEFORE IT EVER          
000740*              REACHES THE STAGING FILE, SO VEH400 CAN ASSUME             
000750*              A NON-BLANK MARK ON EVERY STAGED ROW.                      
000760* VT-PASS-TIME NORMALIZED YYYY-MM-DD HH:MM TEXT TIMESTAMP.                
000770* VT-SEQ       1-BASED SEQUENCE WITHIN PLATE, ASSIGNED BY VEH300          
000780*              ON THE ASCENDING VT-PASS-TIME ORDER PRODUCED BY            
000790*              THE SORT STEP.  ZERO ON THE VEH200 FILTERED-SET            
000800*              COPY OF THIS LAYOUT (TRCFILT), WHERE IT IS NOT             
000810*              YET MEANINGFUL.                                            
000820*****************************************************************         
