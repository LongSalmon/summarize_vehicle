000100******************************************************************        
000110* MODULE NAME = VEHMSTR                                                   
000120*                                                                         
000130* DESCRIPTIVE NAME = HIGHWAY CHECKPOINT VEHICLE MASTER RECORD             
000140*                    ONE ENTRY PER REGISTERED PLATE, KEYED ON             
000150*                    VM-PLATE IN THE VEHMAST INDEXED FILE.                
000160*                                                                         
000170* USED BY : VEH100 (INSERT), VEH400 (RANDOM READ/REWRITE),                
000180*           VEH500 (SEQUENTIAL SCAN FOR THE QUERY REPORT)                 
000190*                                                                         
000200* CHANGE LOG -                                                            
000210* 03/11/86 RTC  ORIGINAL COPYBOOK - PLATE, OWNER, PHONE, TYPE             
000220* 09/22/88 RTC  ADDED BONUS FACTOR FOR THE REWARD-POINTS PILOT            
000230* 02/04/91 LDW  ADDED LAST-RECORD / LAST-RECORD-TIME FOR THE              
000240*               MILEAGE CARRY-FORWARD LOGIC (CHG 91-0114)                 
000250* 07/19/93 LDW  WIDENED MILEAGE AND POINTS TO S9(7)/S9(9) --              
000260*               HIGH-VOLUME PLATES WERE TRUNCATING (CHG 93-0602)          
000270* 11/30/94 GKS  ADDED VM-RECORD-STATUS INDICATOR, REDEFINED THE           
000280*               LAST-RECORD AND LAST-RECORD-TIME FIELDS FOR               
000290*               EDIT/DISPLAY BREAKOUT (CHG 94-1187)                       
000300* 01/06/99 PJM  Y2K REMEDIATION - LAST-RECORD-TIME CENTURY WINDOW         
000310*               REVIEWED, NO CHANGE NEEDED, FIELD IS TEXT (CHG            
000320*               99-0031)                                                  
000330* 08/14/02 PJM  RESERVED FILLER TRIMMED, ROOM FOR A SECOND PHONE          
000340*               NUMBER LEFT FOR THE OWNER-CONTACT ENHANCEMENT             
000350*               REQUEST THAT NEVER SHIPPED (CHG 02-0847)                  
000360******************************************************************        
000370                                                                          
000380 01  VEHICLE-MASTER-RECORD.                                               
000390*    ------------------------------------------------------               
000400*    KEY GROUP - UNIQUE ON THE VEHMAST INDEXED FILE                       
000410*    ------------------------------------------------------               
000420     05  VM-KEY-DATA.                                                     
000430         10  VM-PLATE                    PIC X(20).                       
000440*    ------------------------------------------------------               
000450*    OWNER / VEHICLE DESCRIPTIVE GROUP                                    
000460*    ------------------------------------------------------               
000470     05  VM-OWNER-DATA.                                                   
000480         10  VM-USERNAME                 PIC X(30).                       
000490         10  VM-PHONE-NUM                PIC X(11).                       
000500     05  VM-VEHICLE-TYPE                 PIC X(20).                       
000510*    ------------------------------------------------------               
000520*    REWARD-POINTS GROUP - SEE VEH400 PARAGRAPH 500-MARK-PARSE            
000530*    THRU 530-IS-CONTINUOUS FOR THE MILEAGE/POINTS ARITHMETIC             
000540*    ------------------------------------------------------               
000550     05  VM-REWARD-DATA.                                                  
000560         10  VM-BONUS                    PIC S9(3)V9(3)                   
000570                                          COMP-3.                         
000580         10  VM-MILEAGE                  PIC S9(7)V9(3)                   
000590                                          COMP-3.                         
000600         10  VM-POINTS                   PIC S9(9)V9(3)                   
000610                                          COMP-3.                         
000620*    ------------------------------------------------------               
000630*    LAST-PASSAGE GROUP - BLANK MEANS THE VEHICLE HAS NOT YET             
000640*    CLEARED A CHECKPOINT SINCE IT WAS ADDED TO THE MASTER                
000650*    ------------------------------------------------------               
000660     05  VM-LAST-PASSAGE-DATA.                                            
000670         10  VM-LAST-RECORD              PIC X(9).                        
000680             88  VM-NO-LAST-RECORD       VALUE SPACES.                    
000690*            CHG 94-1187 - BREAKOUT OF THE KDDDD+DDD MARKER               
000700*            FOR EDIT AND DISPLAY WORK, GKS                               
000710         10  VM-LAST-RECORD-R REDEFINES VM-LAST-RECORD.           GKS94113
000720             15  VM-LR-ROUTE-LETTER      PIC X.                   GKS94113
000730             15  VM-LR-KM-PART           PIC 9(4).                GKS94113
000740             15  VM-LR-PLUS-SIGN         PIC X.                   GKS94113
000750             15  VM-LR-METRE-PART        PIC 9(3).                GKS94113
000760         10  VM-LAST-RECORD-TIME         PIC X(16).                       
000770             88  VM-NO-LAST-RECORD-TIME  VALUE SPACES.                    
000780*            CHG 94-1187 - BREAKOUT OF YYYY-MM-DD HH:MM                   
000790         10  VM-LAST-RECORD-TIME-R                                GKS94113
000800             REDEFINES VM-LAST-RECORD-TIME.                       GKS94113
000810             15  VM-LRT-DATE             PIC X(10).               GKS94113
000820             15  VM-LRT-DATE-R REDEFINES VM-LRT-DATE.             GKS94113
000830                 20  VM-LRT-YEAR         PIC 9(4).                GKS94113
000840                 20  FILLER              PIC X.                   GKS94113
000850                 20  VM-LRT-MONTH        PIC 9(2).                GKS94113
000860                 20  FILLER              PIC X.                   GKS94113
000870                 20  VM-LRT-DAY          PIC 9(2).                GKS94113
000880             15  FILLER                  PIC X.                   GKS94113
000890             15  VM-LRT-TIME             PIC X(5).                GKS94113
000900*    ------------------------------------------------------               
000910*    STATUS INDICATOR - EVERY MASTER ROW IS LOADED ACTIVE BY              
000920*    VEH100 AND STAYS THAT WAY - NO PROGRAM IN THIS SYSTEM EVER           
000930*    SETS VM-SUSPENDED.  FIELD IS CARRIED SO A FUTURE SUSPEND             
000940*    FUNCTION HAS SOMEWHERE TO HOOK IN WITHOUT A LAYOUT CHANGE            
000950*    ------------------------------------------------------               
000960     05  VM-STATUS-BYTES.                                                 
000970         10  VM-RECORD-STATUS            PIC X VALUE 'A'.                 
000980             88  VM-ACTIVE               VALUE 'A'.                       
000990             88  VM-SUSPENDED            VALUE 'S'.                       
001000*    ------------------------------------------------------               
001010*    RESERVED FOR THE OWNER-CONTACT ENHANCEMENT (CHG 02-0847,             
001020*    NEVER IMPLEMENTED) - DO NOT REUSE WITHOUT A BONA FIDE CHG            
001030*    ------------------------------------------------------               
001040     05  FILLER                          PIC X(25).                       
001050                                                                          
001060******************************************************************        
001070* FIELD GLOSSARY - FOR MAINTENANCE PROGRAMMERS NEW TO THE                 
001080* HIGHWAY CHECKPOINT APPLICATION                                          
001090*                                                                         
001100* VM-PLATE            LICENCE PLATE, THE ONE AND ONLY MASTER KEY.         
001110*                      SET ONCE AT VEH100 INSERT TIME, NEVER              
001120*                      CHANGED AFTERWARD.                                 
001130* VM-USERNAME          REGISTERED OWNER NAME, FREE TEXT.                  
001140* VM-PHONE-NUM         REGISTERED OWNER PHONE, REQUIRED AT LOAD           
001150*                      TIME BY VEH100 PARAGRAPH 200-EDIT-VEHICLE-         
001160*                      ROW.                                               
001170* VM-VEHICLE-TYPE      CATEGORY TEXT, E.G. SEDAN, TRUCK, BUS.             
001180* VM-BONUS             REWARD MULTIPLIER, DEFAULTS TO 1.000 AT            
001190*                      LOAD TIME, NEVER RECOMPUTED BY THIS SYSTEM         
001200*                      (RATE CHANGES COME IN FROM THE RATING              
001210*                      SUBSYSTEM, OUT OF SCOPE HERE).                     
001220* VM-MILEAGE           RUNNING KILOMETRE TOTAL ACCUMULATED BY             
001230*                      VEH400 ACROSS CONTINUOUS MARKER PAIRS.             
001240* VM-POINTS            VM-MILEAGE TIMES VM-BONUS, RECOMPUTED IN           
001250*                      FULL BY VEH400 EVERY TIME THE MILEAGE              
001260*                      CHANGES - NEVER INCREMENTED PIECEMEAL.             
001270* VM-LAST-RECORD       LAST CHECKPOINT MARKER THIS PLATE CLEARED,         
001280*                      FORMAT KDDDD+DDD.  BLANK UNTIL THE FIRST           
001290*                      PASSAGE IS POSTED.                                 
001300* VM-LAST-RECORD-TIME  TIMESTAMP OF VM-LAST-RECORD, NORMALIZED            
001310*                      TEXT YYYY-MM-DD HH:MM SO A STRAIGHT                
001320*                      ALPHANUMERIC COMPARE IS A CHRONOLOGICAL            
001330*                      COMPARE.  DO NOT REFORMAT WITHOUT CHECKING         
001340*                      VEH400 PARAGRAPH 210-APPLY-STAGED-RECORD.          
001350******************************************************************        
