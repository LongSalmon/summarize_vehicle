000100*****************************************************************         
000110* LICENSED TO THE STATE HIGHWAY CHECKPOINT SYSTEMS GROUP                  
000120*****************************************************************         
000130 IDENTIFICATION DIVISION.                                                 
000140 PROGRAM-ID.    VEH500.                                                   
000150 AUTHOR.        R T CARDONE.                                              
000160 INSTALLATION.  HIGHWAY CHECKPOINT SYSTEMS GROUP.                         
000170 DATE-WRITTEN.  09/22/88.                                                 
000180 DATE-COMPILED.                                                           
000190 SECURITY.      NON-CONFIDENTIAL.                                         
000200*****************************************************************         
000210* PROGRAM: VEH500                                                         
000220*                                                                         
000230* FUNCTION: PRINTS A COLUMNAR LISTING OF THE VEHICLE MASTER FILE.         
000240*           A PARAMETER CARD MAY NAME A SINGLE PLATE, IN WHICH            
000250*           CASE ONLY THAT ROW (OR A NOT-FOUND LINE) IS PRINTED;          
000260*           A BLANK PARAMETER CARD LISTS EVERY VEHICLE ON FILE.           
000270*           THIS IS A READ-ONLY PROGRAM - IT NEVER REWRITES THE           
000280*           MASTER.                                                       
000290*                                                                         
000300* THIS IS THE ON-DEMAND QUERY STEP - IT IS NOT PART OF THE                
000310* REQUIRED NIGHTLY VEH100/VEH200/VEH300/VEH400 CHAIN AND CAN BE           
000320* RUN ANY NUMBER OF TIMES A DAY AGAINST WHATEVER VEHMAST LOOKS            
000330* LIKE AT THE MOMENT IT IS SUBMITTED                                      
000340*                                                                         
000350* CHANGE LOG -                                                            
000360* 09/22/88 RTC  ORIGINAL PROGRAM - FULL LISTING ONLY                      
000370* 02/04/91 LDW  ADDED THE PARAMETER CARD FOR THE SINGLE-PLATE             
000380*               LOOKUP REQUESTED BY THE FRONT COUNTER (CHG                
000390*               91-0114)                                                  
000400* 06/03/97 GKS  WIDENED DL-MILEAGE/DL-POINTS EDIT PICTURES TO             
000410*               CARRY A THOUSANDS COMMA, TOTALS WERE RUNNING              
000420*               PAST SIX DIGITS ON THE FLEET ACCOUNTS (CHG                
000430*               97-0288)                                                  
000440* 01/06/99 PJM  Y2K REVIEW - REPORT DATE HEADING REVIEWED, NO             
000450*               CHANGE NEEDED (CHG 99-0031)                               
000460* 08/14/02 PJM  RECOMPILED UNDER THE CONSOLIDATED VEHMSTR                 
000470*               COPYBOOK AFTER THE FILLER TRIM (CHG 02-0847)              
000480* 05/20/03 GKS  RESTRUCTURED 205/210/215 TO PERFORM-THRU/GO-TO            
000490*               RANGES, SAME SHAPE NOW USED ACROSS THE REST OF            
000500*               THE SYSTEM - NO BEHAVIOR CHANGE (CHG 03-0561)             
000510*****************************************************************         
000520                                                                          
000530*****************************************************************         
000540* ENVIRONMENT DIVISION - C01/TOP-OF-FORM CARRIED FOR CONSISTENCY          
000550* WITH THE REST OF THE SHOP'S PROGRAMS.  QUERY-REPORT USES IT ON          
000560* THE HEADING WRITE IN 230-WRITE-HEADING BELOW                            
000570*****************************************************************         
000580 ENVIRONMENT DIVISION.                                                    
000590 CONFIGURATION SECTION.                                                   
000600 SOURCE-COMPUTER.   IBM-370.                                              
000610 OBJECT-COMPUTER.   IBM-370.                                              
000620 SPECIAL-NAMES.                                                           
000630     C01 IS TOP-OF-FORM.                                                  
000640                                                                          
000650*****************************************************************         
000660* VEHMAST IS OPENED INPUT, SEQUENTIAL ACCESS ON THE INDEXED               
000670* FILE - THIS PROGRAM NEVER DOES A RANDOM READ, IT ALWAYS WALKS           
000680* THE WHOLE FILE IN PLATE-KEY ORDER EVEN FOR A SINGLE-PLATE               
000690* LOOKUP (SEE 205-SCAN-FOR-ONE-PLATE).  QUERY-REPORT IS A PLAIN           
000700* PRINT FILE, ONE COPY PER RUN, NO EXTEND                                 
000710*****************************************************************         
000720 INPUT-OUTPUT SECTION.                                                    
000730 FILE-CONTROL.                                                            
000740     SELECT VEHICLE-MASTER-FILE ASSIGN TO VEHMAST                         
000750            ORGANIZATION IS INDEXED                                       
000760            ACCESS MODE   IS SEQUENTIAL                                   
000770            RECORD KEY    IS VM-PLATE                                     
000780            FILE STATUS   IS WS-VEHMAST-STATUS.                           
000790                                                                          
000800     SELECT QUERY-REPORT ASSIGN TO VEHRPT                                 
000810            ORGANIZATION IS SEQUENTIAL                                    
000820            FILE STATUS   IS WS-VEHRPT-STATUS.                            
000830                                                                          
000840 DATA DIVISION.                                                           
000850 FILE SECTION.                                                            
000860*    VEHICLE MASTER - SAME COPYBOOK VEH400 USES TO POST PASSAGES          
000870 FD  VEHICLE-MASTER-FILE                                                  
000880     LABEL RECORDS ARE STANDARD.                                          
000890 COPY VEHMSTR.                                                            
000900                                                                          
000910*    PRINT-CLASS OUTPUT, 133-BYTE LINE FOR THE ONE-CHARACTER              
000920*    CARRIAGE-CONTROL POSITION PLUS 132 PRINT POSITIONS                   
000930 FD  QUERY-REPORT                                                         
000940     LABEL RECORDS ARE STANDARD.                                          
000950 01  REPORT-LINE-OUT                PIC X(133).                           
000960                                                                          
000970 WORKING-STORAGE SECTION.                                                 
000980*****************************************************************         
000990* STARTUP BANNER FIELDS - SAME SHAPE THE SHOP USES EVERYWHERE             
001000*****************************************************************         
001010 01  SYSTEM-DATE-AND-TIME.                                                
001020     05  CURRENT-DATE.                                                    
001030         10  CURRENT-YEAR            PIC 9(2).                            
001040         10  CURRENT-MONTH           PIC 9(2).                            
001050         10  CURRENT-DAY             PIC 9(2).                            
001060*    RAW 6-DIGIT VIEW USED ON THE STARTUP DISPLAY LINE                    
001070     05  CURRENT-DATE-RDF REDEFINES CURRENT-DATE PIC 9(6).                
001080     05  CURRENT-TIME.                                                    
001090         10  CURRENT-HOUR            PIC 9(2).                            
001100         10  CURRENT-MINUTE          PIC 9(2).                            
001110         10  CURRENT-SECOND          PIC 9(2).                            
001120         10  CURRENT-HNDSEC          PIC 9(2).                            
001130*    RAW 8-DIGIT VIEW USED WHEN THE TIME IS LOGGED, NOT EDITED            
001140     05  CURRENT-TIME-RDF REDEFINES CURRENT-TIME PIC 9(8).                
001150     05  FILLER                     PIC X(4) VALUE SPACES.                
001160                                                                          
001170*****************************************************************         
001180* FILE STATUS BYTES - CHECKED RIGHT AFTER EACH OPEN IN 700-OPEN-          
001190* FILES ONLY, NEVER RE-TESTED DURING THE READ/WRITE LOOPS                 
001200*****************************************************************         
001210 01  WS-FILE-STATUSES.                                                    
001220     05  WS-VEHMAST-STATUS          PIC X(2) VALUE SPACES.                
001230         88  VEHMAST-OK                      VALUE '00'.                  
001240     05  WS-VEHRPT-STATUS           PIC X(2) VALUE SPACES.                
001250         88  VEHRPT-OK                       VALUE '00'.                  
001260     05  FILLER                     PIC X(4) VALUE SPACES.                
001270                                                                          
001280*****************************************************************         
001290* PROCESSING SWITCHES -                                                   
001300* WS-VEHMAST-EOF      DRIVES BOTH READ LOOPS BELOW (200 AND 210)          
001310* WS-FOUND-SW         SET WHEN 205-SCAN-FOR-ONE-PLATE MATCHES THE         
001320*                      REQUESTED PLATE, STOPS THE SCAN LOOP               
001330* WS-SINGLE-PLATE-SW   SET IN 100-ACCEPT-PARM WHEN THE PARM CARD          
001340*                      IS NON-BLANK, CHOOSES WHICH OF 200/210 RUNS        
001350*****************************************************************         
001360 01  WS-SWITCHES.                                                         
001370     05  WS-VEHMAST-EOF             PIC X    VALUE 'N'.                   
001380         88  VEHMAST-AT-EOF                  VALUE 'Y'.                   
001390     05  WS-FOUND-SW                PIC X    VALUE 'N'.                   
001400         88  WS-PLATE-FOUND                  VALUE 'Y'.                   
001410     05  WS-SINGLE-PLATE-SW         PIC X    VALUE 'N'.                   
001420         88  SINGLE-PLATE-REQUESTED          VALUE 'Y'.                   
001430     05  FILLER                     PIC X(4) VALUE SPACES.                
001440                                                                          
001450*    CONTROL-TOTAL COUNTER - STANDALONE 77-LEVEL ITEM, SAME               
001460*    TREATMENT AS VEH100/VEH200/VEH300/VEH400                             
001470 77  WS-LISTED-COUNT                PIC S9(7) COMP-3 VALUE 0.             
001480                                                                          
001490*****************************************************************         
001500* PARAMETER CARD - BLANK MEANS LIST EVERY VEHICLE, OTHERWISE THE          
001510* 20-BYTE FIELD NAMES THE ONE PLATE TO LOOK UP (LEFT-JUSTIFIED,           
001520* SPACE-FILLED, SAME AS VM-PLATE)                                         
001530*****************************************************************         
001540 01  WS-PARM-CARD                   PIC X(20) VALUE SPACES.               
001550*    REDEFINED FOR THE ABEND-TRACE SNAP, SAME HABIT AS VEH400             
001560 01  WS-PARM-CARD-R REDEFINES WS-PARM-CARD.                               
001570     05  WS-PARM-FIRST10            PIC X(10).                            
001580     05  FILLER                     PIC X(10).                            
001590                                                                          
001600*****************************************************************         
001610* REPORT LINE LAYOUTS - HEADING, DETAIL, NOT-FOUND, AND TRAILER,          
001620* ALL BUILT TO THE SAME 133-BYTE REPORT-LINE-OUT WIDTH                    
001630*****************************************************************         
001640 01  HEADING-LINE-1.                                                      
001650     05  FILLER                     PIC X(30)                             
001660              VALUE 'HIGHWAY CHECKPOINT VEHICLE QUERY REPORT'.            
001670     05  FILLER                     PIC X(103) VALUE SPACES.              
001680                                                                          
001690 01  HEADING-LINE-2.                                                      
001700     05  FILLER                     PIC X(20) VALUE 'PLATE'.              
001710     05  FILLER                     PIC X(21) VALUE 'USERNAME'.           
001720     05  FILLER                     PIC X(12) VALUE 'PHONE'.              
001730     05  FILLER                     PIC X(13) VALUE 'TYPE'.               
001740     05  FILLER                     PIC X(8)  VALUE 'BONUS'.              
001750     05  FILLER                     PIC X(12) VALUE 'MILEAGE'.            
001760     05  FILLER                     PIC X(12) VALUE 'POINTS'.             
001770     05  FILLER                     PIC X(10) VALUE 'LAST-MARK'.          
001780     05  FILLER                     PIC X(17) VALUE 'LAST-TIME'.          
001790     05  FILLER                     PIC X(8)  VALUE SPACES.               
001800                                                                          
001810*    ONE PRINT LINE PER VEHICLE MASTER RECORD - MILEAGE/POINTS            
001820*    EDIT PICTURES CARRY A THOUSANDS COMMA, CHG 97-0288                   
001830 01  DETAIL-LINE.                                                         
001840     05  DL-PLATE                   PIC X(20).                            
001850     05  FILLER                     PIC X    VALUE SPACE.                 
001860     05  DL-USERNAME                PIC X(20).                            
001870     05  FILLER                     PIC X    VALUE SPACE.                 
001880     05  DL-PHONE                   PIC X(11).                            
001890     05  FILLER                     PIC X    VALUE SPACE.                 
001900     05  DL-TYPE                    PIC X(12).                            
001910     05  FILLER                     PIC X    VALUE SPACE.                 
001920     05  DL-BONUS                   PIC ZZ9.999.                          
001930     05  FILLER                     PIC X    VALUE SPACE.                 
001940     05  DL-MILEAGE                 PIC ZZZ,ZZ9.999.                      
001950     05  FILLER                     PIC X    VALUE SPACE.                 
001960     05  DL-POINTS                  PIC ZZZ,ZZ9.999.                      
001970     05  FILLER                     PIC X    VALUE SPACE.                 
001980     05  DL-LAST-MARK               PIC X(9).                             
001990     05  FILLER                     PIC X    VALUE SPACE.                 
002000     05  DL-LAST-TIME               PIC X(16).                            
002010     05  FILLER                     PIC X(8) VALUE SPACES.                
002020                                                                          
002030*    PRINTED IN PLACE OF A DETAIL LINE WHEN A SINGLE-PLATE                
002040*    REQUEST FINDS NO MATCHING VM-PLATE ON THE MASTER                     
002050 01  NOT-FOUND-LINE.                                                      
002060     05  FILLER                     PIC X(20) VALUE SPACES.               
002070     05  NF-PLATE                   PIC X(20).                            
002080     05  FILLER                     PIC X(20)                             
002090              VALUE ' - PLATE NOT ON FILE'.                               
002100     05  FILLER                     PIC X(73) VALUE SPACES.               
002110                                                                          
002120 01  TRAILER-LINE.                                                        
002130     05  TR-LISTED-COUNT            PIC ZZZZZ9.                           
002140     05  FILLER                     PIC X(17)                             
002150              VALUE ' VEHICLES LISTED'.                                   
002160     05  FILLER                     PIC X(110) VALUE SPACES.              
002170                                                                          
002180*****************************************************************         
002190* PROCEDURE DIVISION NOTE, GKS 05/20/03 -                                 
002200* 205/210/215 NOW USE PERFORM ... THRU ... -EXIT AND GO TO ON             
002210* THE MATCH/EOF LEGS, MATCHING THE SHAPE ADOPTED ACROSS THE REST          
002220* OF THE VEH100-VEH500 SUITE.  120-READ-MASTER-RECORD IS SHARED           
002230* BY BOTH THE SINGLE-PLATE PATH (200) AND THE FULL-LISTING PATH           
002240* (210) - IT HAS NO -EXIT PARAGRAPH OF ITS OWN SINCE IT IS ONLY           
002250* ONE STATEMENT AND IS NEVER PERFORMED AS A RANGE                         
002260*****************************************************************         
002270 PROCEDURE DIVISION.                                                      
002280*    STRAIGHT-LINE DRIVER.  A NON-BLANK PARM CARD ROUTES TO THE           
002290*    SINGLE-PLATE PATH (200), A BLANK CARD ROUTES TO THE FULL-            
002300*    LISTING PATH (210) - EXACTLY ONE OF THE TWO RUNS PER JOB             
002310 000-MAIN.                                                                
002320     ACCEPT CURRENT-DATE FROM DATE.                                       
002330     ACCEPT CURRENT-TIME FROM TIME.                                       
002340     DISPLAY 'VEH500 STARTED - VEHICLE QUERY REPORT  '                    
002350             CURRENT-MONTH '/' CURRENT-DAY '/' CURRENT-YEAR.              
002360     PERFORM 700-OPEN-FILES THRU 700-EXIT.                                
002370     PERFORM 100-ACCEPT-PARM THRU 100-EXIT.                               
002380     PERFORM 230-WRITE-HEADING THRU 230-EXIT.                             
002390     IF SINGLE-PLATE-REQUESTED                                            
002400         PERFORM 200-LIST-ONE-VEHICLE THRU 200-EXIT                       
002410     ELSE                                                                 
002420         PERFORM 210-LIST-ALL-VEHICLES THRU 210-EXIT                      
002430     END-IF.                                                              
002440     PERFORM 240-WRITE-TRAILER THRU 240-EXIT.                             
002450     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                               
002460     GOBACK.                                                              
002470                                                                          
002480*****************************************************************         
002490* 700-OPEN-FILES - GKS 05/20/03.  NO GO TO NEEDED HERE - UNLIKE           
002500* THE NIGHTLY PROGRAMS, A FAILED VEHMAST OPEN STILL LETS THE              
002510* REPORT FILE OPEN AND PRINT AN EMPTY REPORT RATHER THAN LEAVE            
002520* VEHRPT ENTIRELY UNCREATED FOR THE OPERATOR TO CHASE DOWN                
002530*****************************************************************         
002540 700-OPEN-FILES.                                                          
002550     OPEN INPUT VEHICLE-MASTER-FILE.                                      
002560     IF NOT VEHMAST-OK                                                    
002570         DISPLAY 'VEH500E ERROR OPENING VEHICLE MASTER. RC:'              
002580                 WS-VEHMAST-STATUS                                        
002590         MOVE 16 TO RETURN-CODE                                           
002600     END-IF.                                                              
002610     OPEN OUTPUT QUERY-REPORT.                                            
002620     IF NOT VEHRPT-OK                                                     
002630         DISPLAY 'VEH500E ERROR OPENING QUERY REPORT. RC:'                
002640                 WS-VEHRPT-STATUS                                         
002650         MOVE 16 TO RETURN-CODE                                           
002660     END-IF.                                                              
002670 700-EXIT.                                                                
002680     EXIT.                                                                
002690                                                                          
002700*****************************************************************         
002710* 100-ACCEPT-PARM - THE OPERATOR PARM CARD IS FIXED-FORMAT, PLATE         
002720* IN THE FIRST 20 BYTES, LEFT-JUSTIFIED.  A BLANK CARD MEANS THE          
002730* FRONT COUNTER WANTS THE FULL LISTING, NOT A SINGLE LOOKUP               
002740*****************************************************************         
002750 100-ACCEPT-PARM.                                                         
002760     ACCEPT WS-PARM-CARD.                                                 
002770     IF WS-PARM-CARD NOT = SPACES                                         
002780         MOVE 'Y' TO WS-SINGLE-PLATE-SW                                   
002790     END-IF.                                                              
002800 100-EXIT.                                                                
002810     EXIT.                                                                
002820                                                                          
002830*    ONE-STATEMENT UTILITY PARAGRAPH SHARED BY 200 AND 210 - NOT          
002840*    GIVEN ITS OWN -EXIT SINCE IT IS NEVER PERFORMED AS A RANGE           
002850 120-READ-MASTER-RECORD.                                                  
002860     READ VEHICLE-MASTER-FILE                                             
002870         AT END MOVE 'Y' TO WS-VEHMAST-EOF                                
002880     END-READ.                                                            
002890                                                                          
002900*****************************************************************         
002910* 200-LIST-ONE-VEHICLE - THE SINGLE-PLATE PATH.  WALKS VEHMAST            
002920* SEQUENTIALLY (NOT A RANDOM READ) UNTIL THE REQUESTED PLATE IS           
002930* FOUND OR THE MASTER IS EXHAUSTED, THEN PRINTS EITHER THE                
002940* MATCHING DETAIL LINE OR THE NOT-FOUND LINE                              
002950*****************************************************************         
002960 200-LIST-ONE-VEHICLE.                                                    
002970     PERFORM 120-READ-MASTER-RECORD.                                      
002980     PERFORM 205-SCAN-FOR-ONE-PLATE THRU 205-EXIT                         
002990         UNTIL VEHMAST-AT-EOF OR WS-PLATE-FOUND.                          
003000     IF NOT WS-PLATE-FOUND                                                
003010         PERFORM 250-WRITE-NOT-FOUND-LINE THRU 250-EXIT                   
003020     END-IF.                                                              
003030 200-EXIT.                                                                
003040     EXIT.                                                                
003050                                                                          
003060*****************************************************************         
003070* 205-SCAN-FOR-ONE-PLATE - GKS 05/20/03.  ON A MATCH, SETS THE            
003080* FOUND SWITCH AND PRINTS THE ROW, THEN GOES STRAIGHT TO 205-             
003090* EXIT - THE NEXT READ IS LEFT TO THE PERFORM UNTIL TEST IN 200,          
003100* WHICH WILL NOW STOP THE LOOP SINCE WS-PLATE-FOUND IS SET.  ON A         
003110* NON-MATCH, READS THE NEXT MASTER RECORD AND FALLS OFF THE END           
003120*****************************************************************         
003130 205-SCAN-FOR-ONE-PLATE.                                                  
003140     IF VM-PLATE NOT = WS-PARM-CARD                                       
003150         PERFORM 120-READ-MASTER-RECORD                                   
003160         GO TO 205-EXIT                                                   
003170     END-IF.                                                              
003180     MOVE 'Y' TO WS-FOUND-SW.                                             
003190     PERFORM 220-FORMAT-DETAIL-LINE THRU 220-EXIT.                        
003200     PERFORM 260-WRITE-DETAIL-LINE THRU 260-EXIT.                         
003210     ADD 1 TO WS-LISTED-COUNT.                                            
003220 205-EXIT.                                                                
003230     EXIT.                                                                
003240                                                                          
003250*****************************************************************         
003260* 210-LIST-ALL-VEHICLES - THE FULL-LISTING PATH, DRIVES 215 UNTIL         
003270* VEHMAST IS EXHAUSTED                                                    
003280*****************************************************************         
003290 210-LIST-ALL-VEHICLES.                                                   
003300     PERFORM 120-READ-MASTER-RECORD.                                      
003310     PERFORM 215-LIST-ONE-ROW THRU 215-EXIT UNTIL VEHMAST-AT-EOF.         
003320 210-EXIT.                                                                
003330     EXIT.                                                                
003340                                                                          
003350*****************************************************************         
003360* 215-LIST-ONE-ROW - PRINTS THE CURRENT MASTER RECORD AND READS           
003370* THE NEXT ONE.  NO GO TO NEEDED - THERE IS NO REJECT LEG, EVERY          
003380* ROW ON VEHMAST IS PRINTED IN THE FULL LISTING                           
003390*****************************************************************         
003400 215-LIST-ONE-ROW.                                                        
003410     PERFORM 220-FORMAT-DETAIL-LINE THRU 220-EXIT.                        
003420     PERFORM 260-WRITE-DETAIL-LINE THRU 260-EXIT.                         
003430     ADD 1 TO WS-LISTED-COUNT.                                            
003440     PERFORM 120-READ-MASTER-RECORD.                                      
003450 215-EXIT.                                                                
003460     EXIT.                                                                
003470                                                                          
003480*****************************************************************         
003490* 220-FORMAT-DETAIL-LINE - MOVES THE CURRENT VEHICLE MASTER               
003500* RECORD INTO DETAIL-LINE.  SHARED BY BOTH THE SINGLE-PLATE PATH          
003510* (205) AND THE FULL-LISTING PATH (215)                                   
003520*****************************************************************         
003530 220-FORMAT-DETAIL-LINE.                                                  
003540     MOVE SPACES        TO DETAIL-LINE.                                   
003550     MOVE VM-PLATE        TO DL-PLATE.                                    
003560     MOVE VM-USERNAME     TO DL-USERNAME.                                 
003570     MOVE VM-PHONE-NUM    TO DL-PHONE.                                    
003580     MOVE VM-VEHICLE-TYPE TO DL-TYPE.                                     
003590     MOVE VM-BONUS        TO DL-BONUS.                                    
003600     MOVE VM-MILEAGE      TO DL-MILEAGE.                                  
003610     MOVE VM-POINTS       TO DL-POINTS.                                   
003620     MOVE VM-LAST-RECORD      TO DL-LAST-MARK.                            
003630     MOVE VM-LAST-RECORD-TIME TO DL-LAST-TIME.                            
003640 220-EXIT.                                                                
003650     EXIT.                                                                
003660                                                                          
003670*****************************************************************         
003680* 230-WRITE-HEADING - TWO-LINE REPORT HEADING, PAGE-EJECT ON THE          
003690* FIRST LINE (TOP-OF-FORM), TWO-LINE SPACE BEFORE THE SECOND              
003700*****************************************************************         
003710 230-WRITE-HEADING.                                                       
003720     WRITE REPORT-LINE-OUT FROM HEADING-LINE-1                            
003730         AFTER ADVANCING PAGE.                                            
003740     WRITE REPORT-LINE-OUT FROM HEADING-LINE-2                            
003750         AFTER ADVANCING 2.                                               
003760 230-EXIT.                                                                
003770     EXIT.                                                                
003780                                                                          
003790*****************************************************************         
003800* 240-WRITE-TRAILER - CONTROL-TOTAL LINE AT THE FOOT OF THE               
003810* REPORT, COUNT OF ROWS ACTUALLY PRINTED (ZERO OR ONE FOR A               
003820* SINGLE-PLATE MISS, ONE PER ROW ON VEHMAST FOR A FULL LISTING)           
003830*****************************************************************         
003840 240-WRITE-TRAILER.                                                       
003850     MOVE WS-LISTED-COUNT TO TR-LISTED-COUNT.                             
003860     WRITE REPORT-LINE-OUT FROM TRAILER-LINE                              
003870         AFTER ADVANCING 2.                                               
003880 240-EXIT.                                                                
003890     EXIT.                                                                
003900                                                                          
003910*****************************************************************         
003920* 250-WRITE-NOT-FOUND-LINE - ONLY REACHED FROM 200-LIST-ONE-              
003930* VEHICLE WHEN THE SCAN IN 205 NEVER SETS WS-FOUND-SW                     
003940*****************************************************************         
003950 250-WRITE-NOT-FOUND-LINE.                                                
003960     MOVE WS-PARM-CARD TO NF-PLATE.                                       
003970     WRITE REPORT-LINE-OUT FROM NOT-FOUND-LINE                            
003980         AFTER ADVANCING 1.                                               
003990 250-EXIT.                                                                
004000     EXIT.                                                                
004010                                                                          
004020*****************************************************************         
004030* 260-WRITE-DETAIL-LINE - COMMON DETAIL WRITE FOR BOTH 205 AND            
004040* 215, ONE LINE-ADVANCE BETWEEN EACH PRINTED VEHICLE ROW                  
004050*****************************************************************         
004060 260-WRITE-DETAIL-LINE.                                                   
004070     WRITE REPORT-LINE-OUT FROM DETAIL-LINE                               
004080         AFTER ADVANCING 1.                                               
004090 260-EXIT.                                                                
004100     EXIT.                                                                
004110                                                                          
004120*****************************************************************         
004130* 790-CLOSE-FILES - NORMAL END OF JOB CLOSE, NO ERROR TESTS - A           
004140* CLOSE FAILURE HERE HAPPENS AFTER THE LAST LINE IS ALREADY               
004150* WRITTEN, SO THERE IS NOTHING LEFT TO PROTECT BY ABENDING                
004160*****************************************************************         
004170 790-CLOSE-FILES.                                                         
004180     CLOSE VEHICLE-MASTER-FILE.                                           
004190     CLOSE QUERY-REPORT.                                                  
004200 790-EXIT.                                                                
004210     EXIT.                                                                
004220                                                                          
004230*****************************************************************         
004240* MAINTENANCE NOTES, GKS 05/20/03 -                                       
004250*                                                                         
004260* 1. THIS PROGRAM DOES NOT USE VM-PLATE AS A RANDOM-ACCESS KEY            
004270*    EVEN THOUGH VEHMAST IS INDEXED - THE SINGLE-PLATE LOOKUP IN          
004280*    205 STILL WALKS THE FILE SEQUENTIALLY.  DO NOT CHANGE THIS           
004290*    TO A RANDOM READ WITHOUT CHECKING WHETHER THE FRONT COUNTER          
004300*    RELIES ON THE REPORT ALSO SHOWING NEIGHBORING PLATES DURING          
004310*    A MISS - IT DOES NOT TODAY, BUT THE SEQUENTIAL WALK WAS A            
004320*    DELIBERATE CHOICE BACK IN CHG 91-0114, NOT AN OVERSIGHT.             
004330*                                                                         
004340* 2. 120-READ-MASTER-RECORD HAS NO -EXIT PARAGRAPH BECAUSE IT IS          
004350*    NEVER PERFORMED AS A RANGE - IT IS A SINGLE-STATEMENT UTILITY        
004360*    PARAGRAPH, PERFORMED PLAIN, SHARED BY BOTH READ PATHS.               
004370*****************************************************************         
